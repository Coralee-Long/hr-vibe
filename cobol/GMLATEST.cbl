000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GMLATEST.
000400 AUTHOR. T G DRISCOLL.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/06/89.
000700 DATE-COMPILED. 04/06/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM SCANS A CALLER-BUILT TABLE OF UP TO
001300*          400 ISO DATE STRINGS (YYYY-MM-DD) AND RETURNS THE
001400*          SUBSCRIPT OF THE MAXIMUM (LATEST) DATE.  IT IS CALLED
001500*          BY GMCURPST TO FIND THE NEWEST ROW OF THE DAILY
001600*          STAGING EXTRACT WITHOUT A SORT STEP.
001700*
001800*          AN ISO DATE STRING SORTS CORRECTLY AS PLAIN TEXT, SO
001900*          THE COMPARE BELOW IS A SIMPLE ALPHANUMERIC ONE -- NO
002000*          DATE ARITHMETIC IS NEEDED.  A BLANK OR NON-DATE-SHAPED
002100*          ENTRY IS SKIPPED RATHER THAN COMPARED.  AN EMPTY TABLE,
002200*          OR A TABLE WITH NO USABLE ENTRY, COMES BACK WITH
002300*          LK-FOUND-SWITCH "N" AND A ZERO SUBSCRIPT.
002400*
002500*     CHANGE LOG
002600*     ----------
002700*     04/06/89  TGD  0000  ORIGINAL PROGRAM
002800*     01/11/92  JS   0097  TABLE SIZE RAISED FROM 31 TO 400 TO
002900*                          COVER A FULL CALENDAR YEAR OF ROWS
003000*     12/29/98  MM   0182  Y2K REVIEW -- COMPARE IS PLAIN
003100*                          ALPHANUMERIC ON A 4-DIGIT-YEAR ISO
003200*                          STRING, NO WINDOWING LOGIC INVOLVED
003300*     08/14/01  RTH  0205  FORMAT CHECK ADDED AHEAD OF COMPARE
003400*                          SO A GARBLED ENTRY CANNOT WIN
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900 77  WS-SUBSCR                       PIC 9(3) COMP VALUE ZERO.
004950 77  WS-SHAPE-SWITCH                 PIC X(1) VALUE "N".
004960     88  WS-DATE-SHAPE-OK            VALUE "Y".
005200 01  WS-DATE-SCRATCH.
005300     05  WS-SCR-YEAR                 PIC X(4).
005400     05  FILLER                      PIC X(1).
005500     05  WS-SCR-MONTH                PIC X(2).
005600     05  FILLER                      PIC X(1).
005700     05  WS-SCR-DAY                  PIC X(2).
005800 01  WS-DATE-REDEF REDEFINES WS-DATE-SCRATCH.
005900     05  WS-SCR-WHOLE                PIC X(10).
006000
006100 LINKAGE SECTION.
006200 01  LK-DATE-TABLE.
006300     05  LK-DATE-ENTRY OCCURS 400 TIMES
006400                       INDEXED BY LK-DATE-NDX PIC X(10).
006410 01  LK-DATE-TABLE-R2 REDEFINES LK-DATE-TABLE.
006420     05  LK-DATE-TABLE-STRING        PIC X(4000).
006500 01  LK-TABLE-SIZE                   PIC 9(3) COMP.
006600 01  LK-RESULT-AREA.
006700     05  LK-FOUND-SWITCH             PIC X(1).
006800         88  LK-DATE-FOUND           VALUE "Y".
006900         88  LK-DATE-NOT-FOUND       VALUE "N".
007000     05  LK-FOUND-SUBSCR             PIC 9(3) COMP.
007100     05  LK-LATEST-DATE              PIC X(10).
007110     05  LK-LATEST-DATE-PARTS REDEFINES LK-LATEST-DATE.
007120         10  LK-LATEST-YEAR          PIC X(4).
007130         10  FILLER                  PIC X(1).
007140         10  LK-LATEST-MONTH         PIC X(2).
007150         10  FILLER                  PIC X(1).
007160         10  LK-LATEST-DAY           PIC X(2).
007200
007300 PROCEDURE DIVISION USING LK-DATE-TABLE, LK-TABLE-SIZE,
007400                          LK-RESULT-AREA.
007500
007600 000-MAINLINE.
007700     MOVE "N" TO LK-FOUND-SWITCH.
007800     MOVE ZERO TO LK-FOUND-SUBSCR.
007900     MOVE SPACES TO LK-LATEST-DATE.
008000     IF LK-TABLE-SIZE = ZERO
008100        GO TO 000-EXIT.
008200     PERFORM 100-SCAN-TABLE THRU 100-EXIT
008300        VARYING WS-SUBSCR FROM 1 BY 1
008400        UNTIL WS-SUBSCR > LK-TABLE-SIZE.
008500 000-EXIT.
008600     GOBACK.
008700
008800 100-SCAN-TABLE.
008900     IF LK-DATE-ENTRY(WS-SUBSCR) = SPACES
009000        GO TO 100-EXIT.
009100     PERFORM 200-CK-DATE-SHAPE THRU 200-EXIT.
009200     IF NOT WS-DATE-SHAPE-OK
009300        GO TO 100-EXIT.
009400     IF LK-DATE-NOT-FOUND
009500        MOVE "Y" TO LK-FOUND-SWITCH
009600        MOVE WS-SUBSCR TO LK-FOUND-SUBSCR
009700        MOVE LK-DATE-ENTRY(WS-SUBSCR) TO LK-LATEST-DATE
009800     ELSE
009900        IF LK-DATE-ENTRY(WS-SUBSCR) > LK-LATEST-DATE
010000           MOVE WS-SUBSCR TO LK-FOUND-SUBSCR
010100           MOVE LK-DATE-ENTRY(WS-SUBSCR) TO LK-LATEST-DATE.
010200 100-EXIT.
010300     EXIT.
010400
010500 200-CK-DATE-SHAPE.
010600*    A USABLE ENTRY IS A 10-BYTE YYYY-MM-DD STRING WITH HYPHENS
010700*    IN POSITION 5 AND 8 AND NUMERIC DIGITS EVERYWHERE ELSE.
010800     MOVE "N" TO WS-SHAPE-SWITCH.
010900     MOVE LK-DATE-ENTRY(WS-SUBSCR) TO WS-DATE-SCRATCH.
011000     IF WS-SCR-YEAR IS NOT NUMERIC
011100        GO TO 200-EXIT.
011200     IF WS-SCR-MONTH IS NOT NUMERIC OR WS-SCR-DAY IS NOT NUMERIC
011300        GO TO 200-EXIT.
011400     IF WS-SCR-WHOLE(5:1) NOT = "-" OR WS-SCR-WHOLE(8:1) NOT = "-"
011500        GO TO 200-EXIT.
011600     MOVE "Y" TO WS-SHAPE-SWITCH.
011700 200-EXIT.
011800     EXIT.
