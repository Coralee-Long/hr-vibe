000100******************************************************************
000200*    GMRCNT7   --  RECENT-DAILY-SUMMARIES (ROLLING 7-DAY) RECORD   *
000300*    USED BY    :  GMREC7PS                                        *
000400*    ONE LOGICAL RECORD PER RUN.  SUBSCRIPT 1 IS THE NEWEST DAY    *
000500*    (RC-LATEST-DAY), SUBSCRIPT 7 IS THE OLDEST.  A DAY SLOT       *
000600*    BEYOND THE NUMBER OF DAYS ACTUALLY FOUND IS LEFT BLANK.       *
000700******************************************************************
000800 01  GM-RECENT-7-REC.
000900     05  RC-LATEST-DAY              PIC X(10).
001000     05  RC-HR-MIN                  PIC 9(3)  OCCURS 7.
001100     05  RC-HR-MAX                  PIC 9(3)  OCCURS 7.
001200     05  RC-HR-AVG                  PIC 9(3)  OCCURS 7.
001300     05  RC-RHR-MIN                 PIC 9(3)  OCCURS 7.
001400     05  RC-RHR-MAX                 PIC 9(3)  OCCURS 7.
001500     05  RC-RHR-AVG                 PIC 9(3)  OCCURS 7.
001600     05  RC-INACT-HR-MIN            PIC 9(3)  OCCURS 7.
001700     05  RC-INACT-HR-MAX            PIC 9(3)  OCCURS 7.
001800     05  RC-INACT-HR-AVG            PIC 9(3)  OCCURS 7.
001900     05  RC-CALORIES-AVG            PIC 9(5)  OCCURS 7.
002000     05  RC-CALORIES-GOAL           PIC 9(5)  OCCURS 7.
002100     05  RC-CALORIES-BMR-AVG        PIC 9(5)  OCCURS 7.
002200     05  RC-CALORIES-CONSUMED-AVG   PIC 9(5)  OCCURS 7.
002300     05  RC-CALORIES-ACTIVE-AVG     PIC 9(5)  OCCURS 7.
002400     05  RC-ACTIVITIES-CALORIES     PIC 9(5)  OCCURS 7.
002500     05  RC-WEIGHT-MIN              PIC 9(3)V9(2) OCCURS 7.
002600     05  RC-WEIGHT-MAX              PIC 9(3)V9(2) OCCURS 7.
002700     05  RC-WEIGHT-AVG              PIC 9(3)V9(2) OCCURS 7.
002800     05  RC-HYDRATION-GOAL          PIC 9(5)  OCCURS 7.
002900     05  RC-HYDRATION-INTAKE        PIC 9(5)  OCCURS 7.
003000     05  RC-HYDRATION-AVG           PIC 9(5)  OCCURS 7.
003100     05  RC-SWEAT-LOSS              PIC 9(5)  OCCURS 7.
003200     05  RC-SWEAT-LOSS-AVG          PIC 9(5)  OCCURS 7.
003300     05  RC-BB-MIN                  PIC 9(3)  OCCURS 7.
003400     05  RC-BB-MAX                  PIC 9(3)  OCCURS 7.
003500     05  RC-STRESS-AVG              PIC 9(3)  OCCURS 7.
003600     05  RC-RR-MIN                  PIC 9(2)  OCCURS 7.
003700     05  RC-RR-MAX                  PIC 9(2)  OCCURS 7.
003800     05  RC-RR-WAKING-AVG           PIC 9(2)  OCCURS 7.
003900     05  RC-SPO2-MIN                PIC 9(3)  OCCURS 7.
004000     05  RC-SPO2-AVG                PIC 9(3)  OCCURS 7.
004100     05  RC-SLEEP-MIN               PIC X(8)  OCCURS 7.
004200     05  RC-SLEEP-MAX               PIC X(8)  OCCURS 7.
004300     05  RC-SLEEP-AVG               PIC X(8)  OCCURS 7.
004400     05  RC-REM-SLEEP-MIN           PIC X(8)  OCCURS 7.
004500     05  RC-REM-SLEEP-MAX           PIC X(8)  OCCURS 7.
004600     05  RC-REM-SLEEP-AVG           PIC X(8)  OCCURS 7.
004700     05  RC-STEPS-GOAL              PIC 9(6)  OCCURS 7.
004800     05  RC-STEPS                   PIC 9(6)  OCCURS 7.
004900     05  RC-FLOORS-GOAL             PIC 9(4)  OCCURS 7.
005000     05  RC-FLOORS                  PIC 9(4)  OCCURS 7.
005100     05  RC-ACTIVITIES              PIC 9(3)  OCCURS 7.
005200     05  RC-ACTIVITIES-DISTANCE     PIC 9(4)V9(2) OCCURS 7.
005300     05  RC-INTENSITY-TIME-GOAL     PIC X(8)  OCCURS 7.
005400     05  RC-INTENSITY-TIME          PIC X(8)  OCCURS 7.
005500     05  RC-MODERATE-ACT-TIME       PIC X(8)  OCCURS 7.
005600     05  RC-VIGOROUS-ACT-TIME       PIC X(8)  OCCURS 7.
005700     05  FILLER                     PIC X(1).
005800******************************************************************
005900*    RECORD LENGTH OF GM-RECENT-7-REC IS 1600 CHARACTERS          *
006000******************************************************************
