000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GMVALID1.
000400 AUTHOR. R T HALVORSEN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/21/89.
000700 DATE-COMPILED. 03/21/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM RANGE- AND FORMAT-CHECKS ONE BASE
001300*          PERIOD-SUMMARY RECORD (GMBASESM) AFTER IT HAS BEEN
001400*          NORMALIZED BY GMNORM01.  IT IS CALLED BY THE
001500*          POSTING-ENGINE DRIVERS (GMDAYPST, GMWEKPST, GMYERPST,
001600*          GMMTHPST, GMCURPST) ONCE FOR EVERY NORMALIZED ROW.
001700*
001800*          A FIELD HOLDING SPACES (NULL) IS ALWAYS ACCEPTABLE --
001900*          RANGE CHECKS APPLY ONLY WHEN THE FIELD IS PRESENT.
002000*          THE FIRST RANGE OR FORMAT FAILURE FOUND REJECTS THE
002100*          WHOLE RECORD; VL-VALID-SWITCH COMES BACK "N" AND
002200*          VL-FAILED-FIELD NAMES THE OFFENDING FIELD.
002300*
002400*     CHANGE LOG
002500*     ----------
002600*     03/21/89  RTH  0000  ORIGINAL PROGRAM
002700*     09/02/89  RTH  0041  WEIGHT RANGE ADDED
002800*     01/11/92  JS   0097  HEART-RATE RANGES ADDED
002900*     07/19/93  JS   0118  CALORIES NON-NEGATIVE CHECKS ADDED
003000*     04/02/95  TGD  0140  HYDRATION/SWEAT NON-NEGATIVE CHECKS
003100*     11/30/96  TGD  0151  BODY-BATTERY/STRESS RANGE ADDED
003200*     06/17/98  MM   0177  RESPIRATION/SPO2 RANGES ADDED
003300*     12/29/98  MM   0182  Y2K REVIEW -- NO DATE ARITHMETIC IS
003400*                          PERFORMED IN THIS PROGRAM, NO CHANGE
003500*                          REQUIRED
003600*     03/03/00  MM   0190  STEPS/FLOORS/ACTIVITIES NON-NEGATIVE
003700*                          CHECKS ADDED
003800*     08/14/01  RTH  0205  DURATION HH:MM:SS FORMAT CHECK ADDED
003900*     05/09/03  RTH  0219  SHARED 810-CK-ONE-DURATION PARAGRAPH
004000*                          FACTORED OUT OF THE DURATION GROUP
004100*     02/21/06  JS   0233  CLEANUP OF UNREACHABLE GO TO
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600 01  WS-VALID-WORK-AREA.
005700     05  WS-DURN-FIELD               PIC X(8).
005800     05  WS-DURN-HH                  PIC X(2).
005900     05  WS-DURN-MM                  PIC X(2).
006000     05  WS-DURN-SS                  PIC X(2).
006050     05  FILLER                      PIC X(2).
006100 01  WS-DURN-SCRATCH REDEFINES WS-VALID-WORK-AREA.
006150     05  WS-DURN-FLD-R2.
006160         10  FILLER                  PIC X(2).
006170         10  WS-DURN-COLON-1         PIC X(1).
006180         10  FILLER                  PIC X(2).
006190         10  WS-DURN-COLON-2         PIC X(1).
006195         10  FILLER                  PIC X(2).
006200     05  FILLER                      PIC X(8).
006500 77  WS-MM-NUM                       PIC 9(2) COMP.
006600 77  WS-SS-NUM                       PIC 9(2) COMP.
006700
006800 LINKAGE SECTION.
006900 COPY GMBASESM.
007000
007100 01  LK-VALIDATION-RESULT.
007200     05  VL-VALID-SWITCH             PIC X(1).
007300         88  VL-RECORD-VALID         VALUE "Y".
007400         88  VL-RECORD-INVALID       VALUE "N".
007500     05  VL-FAILED-FIELD             PIC X(20).
007550     05  FILLER                      PIC X(05).
007600
007700 PROCEDURE DIVISION USING GM-BASE-SUMMARY-REC, LK-VALIDATION-RESULT.
007800
007900 000-MAINLINE.
008000     MOVE "Y" TO VL-VALID-SWITCH.
008100     MOVE SPACES TO VL-FAILED-FIELD.
008200     PERFORM 100-CK-HEART-RATE-RANGES THRU 100-EXIT.
008300     IF VL-RECORD-VALID
008400        PERFORM 200-CK-CALORIES-RANGES THRU 200-EXIT.
008500     IF VL-RECORD-VALID
008600        PERFORM 300-CK-WEIGHT-RANGES THRU 300-EXIT.
008700     IF VL-RECORD-VALID
008800        PERFORM 350-CK-HYDRATION-SWEAT-RANGES THRU 350-EXIT.
008900     IF VL-RECORD-VALID
009000        PERFORM 400-CK-BB-STRESS-RANGES THRU 400-EXIT.
009100     IF VL-RECORD-VALID
009200        PERFORM 450-CK-RESPIR-SPO2-RANGES THRU 450-EXIT.
009300     IF VL-RECORD-VALID
009400        PERFORM 500-CK-STEPS-FLOORS-ACTV THRU 500-EXIT.
009500     IF VL-RECORD-VALID
009600        PERFORM 600-CK-DURATION-FORMATS THRU 600-EXIT.
009700     GOBACK.
009800
009900 100-CK-HEART-RATE-RANGES.
010000     IF BS-HR-MIN IS NUMERIC
010100        IF BS-HR-MIN < 20 OR BS-HR-MIN > 250
010200           MOVE "N" TO VL-VALID-SWITCH
010300           MOVE "BS-HR-MIN" TO VL-FAILED-FIELD
010400           GO TO 100-EXIT.
010500     IF BS-HR-MAX IS NUMERIC
010600        IF BS-HR-MAX < 20 OR BS-HR-MAX > 250
010700           MOVE "N" TO VL-VALID-SWITCH
010800           MOVE "BS-HR-MAX" TO VL-FAILED-FIELD
010900           GO TO 100-EXIT.
011000     IF BS-HR-AVG IS NUMERIC
011100        IF BS-HR-AVG < 20 OR BS-HR-AVG > 250
011200           MOVE "N" TO VL-VALID-SWITCH
011300           MOVE "BS-HR-AVG" TO VL-FAILED-FIELD
011400           GO TO 100-EXIT.
011500     IF BS-RHR-MIN IS NUMERIC
011600        IF BS-RHR-MIN < 20 OR BS-RHR-MIN > 150
011700           MOVE "N" TO VL-VALID-SWITCH
011800           MOVE "BS-RHR-MIN" TO VL-FAILED-FIELD
011900           GO TO 100-EXIT.
012000     IF BS-RHR-MAX IS NUMERIC
012100        IF BS-RHR-MAX < 20 OR BS-RHR-MAX > 150
012200           MOVE "N" TO VL-VALID-SWITCH
012300           MOVE "BS-RHR-MAX" TO VL-FAILED-FIELD
012400           GO TO 100-EXIT.
012500     IF BS-RHR-AVG IS NUMERIC
012600        IF BS-RHR-AVG < 20 OR BS-RHR-AVG > 150
012700           MOVE "N" TO VL-VALID-SWITCH
012800           MOVE "BS-RHR-AVG" TO VL-FAILED-FIELD
012900           GO TO 100-EXIT.
013000     IF BS-INACT-HR-MIN IS NUMERIC
013100        IF BS-INACT-HR-MIN < 20 OR BS-INACT-HR-MIN > 150
013200           MOVE "N" TO VL-VALID-SWITCH
013300           MOVE "BS-INACT-HR-MIN" TO VL-FAILED-FIELD
013400           GO TO 100-EXIT.
013500     IF BS-INACT-HR-MAX IS NUMERIC
013600        IF BS-INACT-HR-MAX < 20 OR BS-INACT-HR-MAX > 150
013700           MOVE "N" TO VL-VALID-SWITCH
013800           MOVE "BS-INACT-HR-MAX" TO VL-FAILED-FIELD
013900           GO TO 100-EXIT.
014000     IF BS-INACT-HR-AVG IS NUMERIC
014100        IF BS-INACT-HR-AVG < 20 OR BS-INACT-HR-AVG > 150
014200           MOVE "N" TO VL-VALID-SWITCH
014300           MOVE "BS-INACT-HR-AVG" TO VL-FAILED-FIELD
014400           GO TO 100-EXIT.
014500 100-EXIT.
014600     EXIT.
014700
014800 200-CK-CALORIES-RANGES.
014900     IF BS-CALORIES-AVG IS NUMERIC
015000        IF BS-CALORIES-AVG < 0
015100           MOVE "N" TO VL-VALID-SWITCH
015200           MOVE "BS-CALORIES-AVG" TO VL-FAILED-FIELD
015300           GO TO 200-EXIT.
015400     IF BS-CALORIES-GOAL IS NUMERIC
015500        IF BS-CALORIES-GOAL < 0
015600           MOVE "N" TO VL-VALID-SWITCH
015700           MOVE "BS-CALORIES-GOAL" TO VL-FAILED-FIELD
015800           GO TO 200-EXIT.
015900     IF BS-CALORIES-BMR-AVG IS NUMERIC
016000        IF BS-CALORIES-BMR-AVG < 0
016100           MOVE "N" TO VL-VALID-SWITCH
016200           MOVE "BS-CALORIES-BMR-AVG" TO VL-FAILED-FIELD
016300           GO TO 200-EXIT.
016400     IF BS-CALORIES-CONSUMED-AVG IS NUMERIC
016500        IF BS-CALORIES-CONSUMED-AVG < 0
016600           MOVE "N" TO VL-VALID-SWITCH
016700           MOVE "BS-CALORIES-CONSUMED-AVG" TO VL-FAILED-FIELD
016800           GO TO 200-EXIT.
016900     IF BS-CALORIES-ACTIVE-AVG IS NUMERIC
017000        IF BS-CALORIES-ACTIVE-AVG < 0
017100           MOVE "N" TO VL-VALID-SWITCH
017200           MOVE "BS-CALORIES-ACTIVE-AVG" TO VL-FAILED-FIELD
017300           GO TO 200-EXIT.
017400     IF BS-ACTIVITIES-CALORIES IS NUMERIC
017500        IF BS-ACTIVITIES-CALORIES < 0
017600           MOVE "N" TO VL-VALID-SWITCH
017700           MOVE "BS-ACTIVITIES-CALORIES" TO VL-FAILED-FIELD
017800           GO TO 200-EXIT.
017900 200-EXIT.
018000     EXIT.
018100
018200 300-CK-WEIGHT-RANGES.
018300*    ZERO/SPACE-FILLED NUMERIC ITEMS ARE ALWAYS NUMERIC, SO THE
018400*    "IS NUMERIC" TEST HERE IS ON THE WHOLE FIELD (INCLUDING
018500*    ITS FRACTIONAL PART) -- A SPACE-FILLED FIELD FAILS NUMERIC
018600*    AND IS SKIPPED, PER THE NULL-IS-ACCEPTABLE RULE.
018700     IF BS-WEIGHT-MIN IS NUMERIC
018800        IF BS-WEIGHT-MIN > 300
018900           MOVE "N" TO VL-VALID-SWITCH
019000           MOVE "BS-WEIGHT-MIN" TO VL-FAILED-FIELD
019100           GO TO 300-EXIT.
019200     IF BS-WEIGHT-MAX IS NUMERIC
019300        IF BS-WEIGHT-MAX > 300
019400           MOVE "N" TO VL-VALID-SWITCH
019500           MOVE "BS-WEIGHT-MAX" TO VL-FAILED-FIELD
019600           GO TO 300-EXIT.
019700     IF BS-WEIGHT-AVG IS NUMERIC
019800        IF BS-WEIGHT-AVG > 300
019900           MOVE "N" TO VL-VALID-SWITCH
020000           MOVE "BS-WEIGHT-AVG" TO VL-FAILED-FIELD
020100           GO TO 300-EXIT.
020200 300-EXIT.
020300     EXIT.
020400
020500 350-CK-HYDRATION-SWEAT-RANGES.
020600     IF BS-HYDRATION-GOAL IS NUMERIC
020700        IF BS-HYDRATION-GOAL < 0
020800           MOVE "N" TO VL-VALID-SWITCH
020900           MOVE "BS-HYDRATION-GOAL" TO VL-FAILED-FIELD
021000           GO TO 350-EXIT.
021100     IF BS-HYDRATION-INTAKE IS NUMERIC
021200        IF BS-HYDRATION-INTAKE < 0
021300           MOVE "N" TO VL-VALID-SWITCH
021400           MOVE "BS-HYDRATION-INTAKE" TO VL-FAILED-FIELD
021500           GO TO 350-EXIT.
021600     IF BS-HYDRATION-AVG IS NUMERIC
021700        IF BS-HYDRATION-AVG < 0
021800           MOVE "N" TO VL-VALID-SWITCH
021900           MOVE "BS-HYDRATION-AVG" TO VL-FAILED-FIELD
022000           GO TO 350-EXIT.
022100     IF BS-SWEAT-LOSS IS NUMERIC
022200        IF BS-SWEAT-LOSS < 0
022300           MOVE "N" TO VL-VALID-SWITCH
022400           MOVE "BS-SWEAT-LOSS" TO VL-FAILED-FIELD
022500           GO TO 350-EXIT.
022600     IF BS-SWEAT-LOSS-AVG IS NUMERIC
022700        IF BS-SWEAT-LOSS-AVG < 0
022800           MOVE "N" TO VL-VALID-SWITCH
022900           MOVE "BS-SWEAT-LOSS-AVG" TO VL-FAILED-FIELD
023000           GO TO 350-EXIT.
023100 350-EXIT.
023200     EXIT.
023300
023400 400-CK-BB-STRESS-RANGES.
023500     IF BS-BB-MIN IS NUMERIC
023600        IF BS-BB-MIN > 100
023700           MOVE "N" TO VL-VALID-SWITCH
023800           MOVE "BS-BB-MIN" TO VL-FAILED-FIELD
023900           GO TO 400-EXIT.
024000     IF BS-BB-MAX IS NUMERIC
024100        IF BS-BB-MAX > 100
024200           MOVE "N" TO VL-VALID-SWITCH
024300           MOVE "BS-BB-MAX" TO VL-FAILED-FIELD
024400           GO TO 400-EXIT.
024500     IF BS-STRESS-AVG IS NUMERIC
024600        IF BS-STRESS-AVG > 100
024700           MOVE "N" TO VL-VALID-SWITCH
024800           MOVE "BS-STRESS-AVG" TO VL-FAILED-FIELD
024900           GO TO 400-EXIT.
025000 400-EXIT.
025100     EXIT.
025200
025300 450-CK-RESPIR-SPO2-RANGES.
025400     IF BS-RR-MIN IS NUMERIC
025500        IF BS-RR-MIN < 5 OR BS-RR-MIN > 50
025600           MOVE "N" TO VL-VALID-SWITCH
025700           MOVE "BS-RR-MIN" TO VL-FAILED-FIELD
025800           GO TO 450-EXIT.
025900     IF BS-RR-MAX IS NUMERIC
026000        IF BS-RR-MAX < 5 OR BS-RR-MAX > 50
026100           MOVE "N" TO VL-VALID-SWITCH
026200           MOVE "BS-RR-MAX" TO VL-FAILED-FIELD
026300           GO TO 450-EXIT.
026400     IF BS-RR-WAKING-AVG IS NUMERIC
026500        IF BS-RR-WAKING-AVG < 5 OR BS-RR-WAKING-AVG > 50
026600           MOVE "N" TO VL-VALID-SWITCH
026700           MOVE "BS-RR-WAKING-AVG" TO VL-FAILED-FIELD
026800           GO TO 450-EXIT.
026900     IF BS-SPO2-MIN IS NUMERIC
027000        IF BS-SPO2-MIN < 70 OR BS-SPO2-MIN > 100
027100           MOVE "N" TO VL-VALID-SWITCH
027200           MOVE "BS-SPO2-MIN" TO VL-FAILED-FIELD
027300           GO TO 450-EXIT.
027400     IF BS-SPO2-AVG IS NUMERIC
027500        IF BS-SPO2-AVG < 70 OR BS-SPO2-AVG > 100
027600           MOVE "N" TO VL-VALID-SWITCH
027700           MOVE "BS-SPO2-AVG" TO VL-FAILED-FIELD
027800           GO TO 450-EXIT.
027900 450-EXIT.
028000     EXIT.
028100
028200 500-CK-STEPS-FLOORS-ACTV.
028300     IF BS-STEPS-GOAL IS NUMERIC
028400        IF BS-STEPS-GOAL < 0
028500           MOVE "N" TO VL-VALID-SWITCH
028600           MOVE "BS-STEPS-GOAL" TO VL-FAILED-FIELD
028700           GO TO 500-EXIT.
028800     IF BS-STEPS IS NUMERIC
028900        IF BS-STEPS < 0
029000           MOVE "N" TO VL-VALID-SWITCH
029100           MOVE "BS-STEPS" TO VL-FAILED-FIELD
029200           GO TO 500-EXIT.
029300     IF BS-FLOORS-GOAL IS NUMERIC
029400        IF BS-FLOORS-GOAL < 0
029500           MOVE "N" TO VL-VALID-SWITCH
029600           MOVE "BS-FLOORS-GOAL" TO VL-FAILED-FIELD
029700           GO TO 500-EXIT.
029800     IF BS-FLOORS IS NUMERIC
029900        IF BS-FLOORS < 0
030000           MOVE "N" TO VL-VALID-SWITCH
030100           MOVE "BS-FLOORS" TO VL-FAILED-FIELD
030200           GO TO 500-EXIT.
030300     IF BS-ACTIVITIES IS NUMERIC
030400        IF BS-ACTIVITIES < 0
030500           MOVE "N" TO VL-VALID-SWITCH
030600           MOVE "BS-ACTIVITIES" TO VL-FAILED-FIELD
030700           GO TO 500-EXIT.
030800     IF BS-ACTIVITIES-DISTANCE IS NUMERIC
030900        IF BS-ACTIVITIES-DISTANCE < 0
031000           MOVE "N" TO VL-VALID-SWITCH
031100           MOVE "BS-ACTIVITIES-DISTANCE" TO VL-FAILED-FIELD
031200           GO TO 500-EXIT.
031300 500-EXIT.
031400     EXIT.
031500
031600 600-CK-DURATION-FORMATS.
031700     MOVE BS-SLEEP-MIN TO WS-DURN-FIELD.
031800     MOVE "BS-SLEEP-MIN" TO VL-FAILED-FIELD.
031900     PERFORM 810-CK-ONE-DURATION THRU 810-EXIT.
032000     IF NOT VL-RECORD-VALID
032100        GO TO 600-EXIT.
032200     MOVE BS-SLEEP-MAX TO WS-DURN-FIELD.
032300     MOVE "BS-SLEEP-MAX" TO VL-FAILED-FIELD.
032400     PERFORM 810-CK-ONE-DURATION THRU 810-EXIT.
032500     IF NOT VL-RECORD-VALID
032600        GO TO 600-EXIT.
032700     MOVE BS-SLEEP-AVG TO WS-DURN-FIELD.
032800     MOVE "BS-SLEEP-AVG" TO VL-FAILED-FIELD.
032900     PERFORM 810-CK-ONE-DURATION THRU 810-EXIT.
033000     IF NOT VL-RECORD-VALID
033100        GO TO 600-EXIT.
033200     MOVE BS-REM-SLEEP-MIN TO WS-DURN-FIELD.
033300     MOVE "BS-REM-SLEEP-MIN" TO VL-FAILED-FIELD.
033400     PERFORM 810-CK-ONE-DURATION THRU 810-EXIT.
033500     IF NOT VL-RECORD-VALID
033600        GO TO 600-EXIT.
033700     MOVE BS-REM-SLEEP-MAX TO WS-DURN-FIELD.
033800     MOVE "BS-REM-SLEEP-MAX" TO VL-FAILED-FIELD.
033900     PERFORM 810-CK-ONE-DURATION THRU 810-EXIT.
034000     IF NOT VL-RECORD-VALID
034100        GO TO 600-EXIT.
034200     MOVE BS-REM-SLEEP-AVG TO WS-DURN-FIELD.
034300     MOVE "BS-REM-SLEEP-AVG" TO VL-FAILED-FIELD.
034400     PERFORM 810-CK-ONE-DURATION THRU 810-EXIT.
034500     IF NOT VL-RECORD-VALID
034600        GO TO 600-EXIT.
034700     MOVE BS-INTENSITY-TIME-GOAL TO WS-DURN-FIELD.
034800     MOVE "BS-INTENSITY-TIME-GOAL" TO VL-FAILED-FIELD.
034900     PERFORM 810-CK-ONE-DURATION THRU 810-EXIT.
035000     IF NOT VL-RECORD-VALID
035100        GO TO 600-EXIT.
035200     MOVE BS-INTENSITY-TIME TO WS-DURN-FIELD.
035300     MOVE "BS-INTENSITY-TIME" TO VL-FAILED-FIELD.
035400     PERFORM 810-CK-ONE-DURATION THRU 810-EXIT.
035500     IF NOT VL-RECORD-VALID
035600        GO TO 600-EXIT.
035700     MOVE BS-MODERATE-ACT-TIME TO WS-DURN-FIELD.
035800     MOVE "BS-MODERATE-ACT-TIME" TO VL-FAILED-FIELD.
035900     PERFORM 810-CK-ONE-DURATION THRU 810-EXIT.
036000     IF NOT VL-RECORD-VALID
036100        GO TO 600-EXIT.
036200     MOVE BS-VIGOROUS-ACT-TIME TO WS-DURN-FIELD.
036300     MOVE "BS-VIGOROUS-ACT-TIME" TO VL-FAILED-FIELD.
036400     PERFORM 810-CK-ONE-DURATION THRU 810-EXIT.
036500 600-EXIT.
036600     EXIT.
036700
036800 810-CK-ONE-DURATION.
036900*    A BLANK DURATION IS NULL AND ALWAYS PASSES.  OTHERWISE THE
037000*    FIELD MUST BE EXACTLY HH:MM:SS -- COLONS IN POSITION 3 AND
037100*    6, TWO NUMERIC DIGITS IN EACH OF THE THREE PARTS, MINUTES
037200*    00-59 AND SECONDS 00-59 (HOURS MAY BE ANY TWO DIGITS).
037300     IF WS-DURN-FIELD = SPACES
037350        GO TO 810-EXIT.
037400     IF WS-DURN-COLON-1 NOT = ":" OR WS-DURN-COLON-2 NOT = ":"
037500        MOVE "N" TO VL-VALID-SWITCH
037600        GO TO 810-EXIT.
037700     MOVE WS-DURN-FIELD(1:2) TO WS-DURN-HH.
037800     MOVE WS-DURN-FIELD(4:2) TO WS-DURN-MM.
037900     MOVE WS-DURN-FIELD(7:2) TO WS-DURN-SS.
038000     IF WS-DURN-HH IS NOT NUMERIC
038100        MOVE "N" TO VL-VALID-SWITCH
038200        GO TO 810-EXIT.
038300     IF WS-DURN-MM IS NOT NUMERIC OR WS-DURN-SS IS NOT NUMERIC
038400        MOVE "N" TO VL-VALID-SWITCH
038500        GO TO 810-EXIT.
038600     MOVE WS-DURN-MM TO WS-MM-NUM.
038700     MOVE WS-DURN-SS TO WS-SS-NUM.
038800     IF WS-MM-NUM > 59 OR WS-SS-NUM > 59
038900        MOVE "N" TO VL-VALID-SWITCH
039000        GO TO 810-EXIT.
039100 810-EXIT.
039200     EXIT.
