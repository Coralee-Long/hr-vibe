000100******************************************************************
000200*    GMABEND   --  ABEND/DIAGNOSTIC WORKING-STORAGE RECORD         *
000300*    USED BY    :  GMDAYPST, GMWEKPST, GMYERPST, GMMTHPST,         *
000400*                  GMCURPST, GMREC7PS, GMDSUPDT, GMEXPORT          *
000500*    WRITTEN TO SYSOUT AHEAD OF 1000-ABEND-RTN SO THE OPERATOR     *
000600*    CAN SEE WHICH PARAGRAPH WAS EXECUTING AND WHAT WAS EXPECTED   *
000700*    VERSUS WHAT WAS FOUND.  PARA-NAME IS SET AT THE TOP OF        *
000800*    EVERY PARAGRAPH IN THE MAINLINE FOR THIS REASON.              *
000900******************************************************************
001000 01  GM-ABEND-REC.
001100     05  PARA-NAME                  PIC X(20) VALUE SPACES.
001200     05  FILLER                     PIC X(01) VALUE SPACES.
001300     05  ABEND-REASON               PIC X(40) VALUE SPACES.
001400     05  FILLER                     PIC X(01) VALUE SPACES.
001500     05  EXPECTED-VAL               PIC X(15) VALUE SPACES.
001600     05  FILLER                     PIC X(01) VALUE SPACES.
001700     05  ACTUAL-VAL                 PIC X(15) VALUE SPACES.
001800     05  FILLER                     PIC X(37) VALUE SPACES.
001900******************************************************************
002000*    RECORD LENGTH OF GM-ABEND-REC IS 130 CHARACTERS              *
002100******************************************************************
002200 77  ZERO-VAL                        PIC 9(1) COMP VALUE 0.
002300 77  ONE-VAL                         PIC 9(1) COMP VALUE 1.
002400******************************************************************
002500*    ZERO-VAL/ONE-VAL FORCE A DIVIDE-BY-ZERO ABEND AT 1000-       *
002600*    ABEND-RTN SO THE JOB STEP SHOWS A NON-ZERO CONDITION CODE    *
002700******************************************************************
