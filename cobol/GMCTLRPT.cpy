000100******************************************************************
000200*    GMCTLRPT  --  PER-RUN CONTROL-REPORT PRINT LINES              *
000300*    USED BY    :  GMDAYPST, GMWEKPST, GMYERPST, GMMTHPST,         *
000400*                  GMCURPST, GMREC7PS, GMDSUPDT, GMEXPORT          *
000500*    ONE DETAIL LINE PER TABLE PROCESSED, A GRAND-TOTAL LINE AT    *
000600*    THE END, AND -- FOR THE EXPORT JOB ONLY -- A LINE NAMING      *
000700*    EACH TABLE EXPORTED.  132-COLUMN PRINT LINE.                  *
000800******************************************************************
000900 01  GM-CTLRPT-HDR-LINE.
001000     05  FILLER                     PIC X(2)  VALUE SPACES.
001100     05  FILLER                     PIC X(10) VALUE "TABLE".
001200     05  FILLER                     PIC X(4)  VALUE SPACES.
001300     05  FILLER                     PIC X(12) VALUE "RECORDS-READ".
001400     05  FILLER                     PIC X(4)  VALUE SPACES.
001500     05  FILLER                     PIC X(13) VALUE "RECORDS-POSTD".
001600     05  FILLER                     PIC X(4)  VALUE SPACES.
001700     05  FILLER                     PIC X(13) VALUE "RECORDS-UPDTD".
001800     05  FILLER                     PIC X(4)  VALUE SPACES.
001900     05  FILLER                     PIC X(13) VALUE "RECORDS-REJTD".
002000     05  FILLER                     PIC X(53) VALUE SPACES.
002100
002200 01  GM-CTLRPT-DETAIL-LINE.
002300     05  FILLER                     PIC X(2)  VALUE SPACES.
002400     05  CR-TABLE-NAME              PIC X(14) VALUE SPACES.
002500     05  FILLER                     PIC X(2)  VALUE SPACES.
002600     05  CR-RECORDS-READ            PIC ZZZZ9.
002700     05  FILLER                     PIC X(9)  VALUE SPACES.
002800     05  CR-RECORDS-POSTED          PIC ZZZZ9.
002900     05  FILLER                     PIC X(10) VALUE SPACES.
003000     05  CR-RECORDS-UPDATED         PIC ZZZZ9.
003100     05  FILLER                     PIC X(10) VALUE SPACES.
003200     05  CR-RECORDS-REJECTED        PIC ZZZZ9.
003300     05  FILLER                     PIC X(65) VALUE SPACES.
003400
003500 01  GM-CTLRPT-TOTAL-LINE.
003600     05  FILLER                     PIC X(2)  VALUE SPACES.
003700     05  FILLER                     PIC X(14) VALUE "GRAND TOTAL".
003800     05  FILLER                     PIC X(2)  VALUE SPACES.
003900     05  CT-RECORDS-READ            PIC ZZZZ9.
004000     05  FILLER                     PIC X(9)  VALUE SPACES.
004100     05  CT-RECORDS-POSTED          PIC ZZZZ9.
004200     05  FILLER                     PIC X(10) VALUE SPACES.
004300     05  CT-RECORDS-UPDATED         PIC ZZZZ9.
004400     05  FILLER                     PIC X(10) VALUE SPACES.
004500     05  CT-RECORDS-REJECTED        PIC ZZZZ9.
004600     05  FILLER                     PIC X(65) VALUE SPACES.
004700
004800 01  GM-CTLRPT-EXPORT-LINE.
004900     05  FILLER                     PIC X(2)  VALUE SPACES.
005000     05  FILLER                     PIC X(16) VALUE "EXPORTED TABLE:".
005100     05  EX-TABLE-NAME              PIC X(14) VALUE SPACES.
005200     05  FILLER                     PIC X(100) VALUE SPACES.
005300
005400 01  GM-CTLRPT-BLANK-LINE            PIC X(132) VALUE SPACES.
005500******************************************************************
005600*    EACH OF THE ABOVE 01-LEVELS IS 132 CHARACTERS WIDE           *
005700******************************************************************
