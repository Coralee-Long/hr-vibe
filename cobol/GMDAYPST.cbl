000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GMDAYPST.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM POSTS THE DAILY WATCH-STAGING EXTRACT
001300*          (GMDAYIN) TO THE CURRENT-DAY SUMMARY STORE.
001400*
001500*          EVERY ROW ON THE STAGING FILE IS READ, NORMALIZED BY
001600*          GMNORM01 AND RANGE-CHECKED BY GMVALID1.  A RECORD
001700*          FAILING ANY RANGE OR FORMAT CHECK IS COUNTED AS
001800*          REJECTED AND STOPS THE RUN FOR THIS TABLE COLD --
001850*          SEE THE 09/12/02 CHANGE BELOW.  A RECORD THAT PASSES
001900*          IS WRITTEN TO THE CURRENT-DAY STORE, WHICH IS
002000*          OPENED OUTPUT AND FULLY REBUILT EACH RUN -- THIS IS A
002100*          REPLACE-ALL POSTING, NOT A MERGE.
002200*
002300*          INPUT FILE              -   GMDAYIN  (DAILY STAGING)
002400*          OUTPUT FILE              -   GMCURSTR (CURRENT-DAY STORE)
002500*          REPORT FILE              -   GMCTLOUT (CONTROL REPORT)
002600*          DUMP FILE                -   SYSOUT
002700*
002800*     CHANGE LOG
002900*     ----------
003000*     03/14/89  JS   0000  ORIGINAL PROGRAM
003100*     01/11/92  TGD  0097  CONTROL REPORT LINE ADDED FOR DAILY
003200*     12/29/98  MM   0182  Y2K REVIEW -- RS-PERIOD-DATE IS A
003300*                          4-DIGIT-YEAR ISO STRING ON THE
003400*                          STAGING EXTRACT, NO WINDOWING NEEDED
003500*     03/03/00  MM   0190  REJECTED-RECORD COUNT ADDED TO REPORT
003600*     08/14/01  RTH  0205  SWITCHED CURRENT-DAY STORE OPEN FROM
003700*                          I-O TO OUTPUT SO A SHORT RUN CANNOT
003800*                          LEAVE YESTERDAY'S ROWS BEHIND
003850*     09/12/02  RTH  0212  A FAILED RANGE/FORMAT CHECK NOW ABENDS
003860*                          THE RUN INSTEAD OF SKIPPING THE ROW --
003870*                          TABLE OWNER WANTS A BAD ROW LOOKED AT
003880*                          BEFORE ANY MORE OF THE TABLE IS POSTED
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000         ASSIGN TO UT-S-SYSOUT
005100         ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT GMDAYIN
005400         ASSIGN TO UT-S-GMDAYIN
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS OFCODE.
005700
005800     SELECT GMCTLOUT
005900         ASSIGN TO UT-S-GMCTLOUT
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS OFCODE.
006200
006300     SELECT GMCURSTR
006400         ASSIGN TO GMCURSTR
006500         ORGANIZATION IS INDEXED
006600         ACCESS MODE IS RANDOM
006700         RECORD KEY IS CD-KEY-DATE
006800         FILE STATUS IS CURSTR-STATUS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 130 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC.
007810     05  FILLER                      PIC X(130).
007900
008000 FD  GMDAYIN
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 475 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS GMDAYIN-REC.
008600 01  GMDAYIN-REC.
008610     05  FILLER                      PIC X(475).
008700
008800 FD  GMCTLOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 132 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS GMCTLOUT-REC.
009400 01  GMCTLOUT-REC.
009410     05  FILLER                      PIC X(132).
009500
009600 FD  GMCURSTR
009700     RECORD CONTAINS 250 CHARACTERS
009800     DATA RECORD IS CURSTR-REC.
009900 01  CURSTR-REC.
010000     05  CD-KEY-DATE                 PIC X(10).
010100     05  FILLER                      PIC X(240).
010200
010300 WORKING-STORAGE SECTION.
010400 01  FILE-STATUS-CODES.
010500     05  OFCODE                      PIC X(2).
010600         88  CODE-WRITE               VALUE SPACES.
010700     05  CURSTR-STATUS               PIC X(2).
010800         88  CURSTR-OK                VALUE "00".
010850     05  FILLER                      PIC X(06).
010900
011000 01  FLAGS-AND-SWITCHES.
011100     05  MORE-DATA-SW                PIC X(1) VALUE "Y".
011200         88  NO-MORE-DATA             VALUE "N".
011250     05  FILLER                      PIC X(09).
011300
011400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011500     05  RECORDS-READ                PIC 9(5) COMP.
011600     05  RECORDS-POSTED              PIC 9(5) COMP.
011700     05  RECORDS-REJECTED            PIC 9(5) COMP.
011750     05  FILLER                      PIC X(05).
011800
011900 77  WS-DATE                         PIC 9(6).
012000
012100 COPY GMRAWSTG.
012200 COPY GMBASESM.
012300 COPY GMCTLRPT.
012400 COPY GMABEND.
012500
012600 01  WS-VALIDATION-RESULT.
012700     05  VL-VALID-SWITCH             PIC X(1).
012800         88  VL-RECORD-VALID         VALUE "Y".
012900         88  VL-RECORD-INVALID       VALUE "N".
013000     05  VL-FAILED-FIELD             PIC X(20).
013100     05  FILLER                      PIC X(05).
013200
013300 PROCEDURE DIVISION.
013400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013500     PERFORM 100-MAINLINE THRU 100-EXIT
013600             UNTIL NO-MORE-DATA.
013700     PERFORM 999-CLEANUP THRU 999-EXIT.
013800     MOVE +0 TO RETURN-CODE.
013900     GOBACK.
014000
014100 000-HOUSEKEEPING.
014200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014300     DISPLAY "******** BEGIN JOB GMDAYPST ********".
014400     ACCEPT WS-DATE FROM DATE.
014500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
014600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
014700     PERFORM 900-READ-GMDAYIN THRU 900-EXIT.
014800     IF NO-MORE-DATA
014900        MOVE "EMPTY DAILY STAGING FILE" TO ABEND-REASON
015000        GO TO 1000-ABEND-RTN.
015100 000-EXIT.
015200     EXIT.
015300
015400 100-MAINLINE.
015500     MOVE "100-MAINLINE" TO PARA-NAME.
015600     MOVE GMDAYIN-REC TO GM-RAW-STAGING-ROW.
015700     CALL "GMNORM01" USING GM-RAW-STAGING-ROW, GM-BASE-SUMMARY-REC.
015800     CALL "GMVALID1" USING GM-BASE-SUMMARY-REC, WS-VALIDATION-RESULT.
015900     IF VL-RECORD-VALID
016000        MOVE BS-PERIOD-START-DATE TO CD-KEY-DATE
016100        WRITE CURSTR-REC FROM GM-BASE-SUMMARY-REC
016200           INVALID KEY
016300              MOVE "CURRENT-DAY STORE WRITE FAILED" TO ABEND-REASON
016400              MOVE CD-KEY-DATE TO ACTUAL-VAL
016500              WRITE SYSOUT-REC FROM GM-ABEND-REC
016600              GO TO 1000-ABEND-RTN
016700        END-WRITE
016750        ADD 1 TO RECORDS-POSTED
017000     ELSE
017100        ADD 1 TO RECORDS-REJECTED
017110        MOVE "DAILY RECORD FAILED VALIDATION" TO ABEND-REASON
017120        MOVE VL-FAILED-FIELD TO ACTUAL-VAL
017130        GO TO 1000-ABEND-RTN.
017200     PERFORM 900-READ-GMDAYIN THRU 900-EXIT.
017300 100-EXIT.
017400     EXIT.
017500
017600 800-OPEN-FILES.
017700     MOVE "800-OPEN-FILES" TO PARA-NAME.
017800     OPEN INPUT GMDAYIN.
017900     OPEN OUTPUT GMCTLOUT, SYSOUT.
018000     OPEN OUTPUT GMCURSTR.
018100 800-EXIT.
018200     EXIT.
018300
018400 850-CLOSE-FILES.
018500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
018600     CLOSE GMDAYIN, GMCTLOUT, SYSOUT, GMCURSTR.
018700 850-EXIT.
018800     EXIT.
018900
019000 900-READ-GMDAYIN.
019100     READ GMDAYIN
019200        AT END MOVE "N" TO MORE-DATA-SW
019300        GO TO 900-EXIT
019400     END-READ.
019500     ADD 1 TO RECORDS-READ.
019600 900-EXIT.
019700     EXIT.
019800
019900 950-WRITE-CTLRPT.
020000     MOVE "950-WRITE-CTLRPT" TO PARA-NAME.
020100     MOVE "DAILY" TO CR-TABLE-NAME.
020200     MOVE RECORDS-READ TO CR-RECORDS-READ.
020300     MOVE RECORDS-POSTED TO CR-RECORDS-POSTED.
020400     MOVE ZERO TO CR-RECORDS-UPDATED.
020500     MOVE RECORDS-REJECTED TO CR-RECORDS-REJECTED.
020600     WRITE GMCTLOUT-REC FROM GM-CTLRPT-HDR-LINE.
020700     WRITE GMCTLOUT-REC FROM GM-CTLRPT-DETAIL-LINE.
020800     MOVE RECORDS-READ TO CT-RECORDS-READ.
020900     MOVE RECORDS-POSTED TO CT-RECORDS-POSTED.
021000     MOVE ZERO TO CT-RECORDS-UPDATED.
021100     MOVE RECORDS-REJECTED TO CT-RECORDS-REJECTED.
021200     WRITE GMCTLOUT-REC FROM GM-CTLRPT-TOTAL-LINE.
021300 950-EXIT.
021400     EXIT.
021500
021600 999-CLEANUP.
021700     MOVE "999-CLEANUP" TO PARA-NAME.
021800     PERFORM 950-WRITE-CTLRPT THRU 950-EXIT.
021900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
022000     DISPLAY "** RECORDS READ **".
022100     DISPLAY RECORDS-READ.
022200     DISPLAY "** RECORDS POSTED **".
022300     DISPLAY RECORDS-POSTED.
022400     DISPLAY "** RECORDS REJECTED **".
022500     DISPLAY RECORDS-REJECTED.
022600     DISPLAY "******** NORMAL END OF JOB GMDAYPST ********".
022700 999-EXIT.
022800     EXIT.
022900
023000 1000-ABEND-RTN.
023100     WRITE SYSOUT-REC FROM GM-ABEND-REC.
023200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
023300     DISPLAY "*** ABNORMAL END OF JOB-GMDAYPST ***" UPON CONSOLE.
023400     DIVIDE ZERO-VAL INTO ONE-VAL.
