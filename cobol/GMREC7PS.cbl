000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GMREC7PS.
000400 AUTHOR. R T HALVORSEN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/11/89.
000700 DATE-COMPILED. 04/11/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM BUILDS THE ROLLING RECENT-7-DAYS SUMMARY
001300*          (GMRCNT7) FROM THE CURRENT-DAY SUMMARY STORE
001400*          (GMCURSTR), GIVEN A REFERENCE DATE ON PARM CARD
001500*          GMR7PARM.
001600*
001700*          GMCURSTR IS READ SEQUENTIALLY IN ASCENDING KEY (DATE)
001800*          ORDER.  EACH ROW IS RANGE-CHECKED BY GMVALID1 -- A
001900*          ROW FAILING ANY CHECK DOES NOT ENTER THE WINDOW.  A
002000*          SLIDING WINDOW OF THE LAST 7 QUALIFYING ROWS AT OR
002100*          BEFORE THE REFERENCE DATE IS KEPT IN ASCENDING ORDER;
002200*          WHEN THE WINDOW IS FULL THE OLDEST ROW IS DROPPED TO
002300*          MAKE ROOM FOR THE NEWEST.  READING STOPS ONCE A DATE
002400*          PAST THE REFERENCE DATE IS SEEN.
002500*
002600*          THE WINDOW IS THEN PIVOTED, NEWEST FIRST, INTO ONE
002700*          GM-RECENT-7-REC AND WRITTEN TO GMREC7.  AN EMPTY
002800*          WINDOW IS NOT AN ERROR -- THE UPDATE IS SKIPPED WITH
002900*          A WARNING MESSAGE.
003000*
003100*          INPUT FILE               -   GMCURSTR (CURRENT-DAY STORE)
003200*          PARM FILE                -   GMR7PARM (REFERENCE DATE)
003300*          OUTPUT FILE              -   GMREC7   (RECENT-7 STORE)
003400*          REPORT FILE              -   GMCTLOUT (CONTROL REPORT)
003500*          DUMP FILE                -   SYSOUT
003600*
003700*     CHANGE LOG
003800*     ----------
003900*     04/11/89  RTH  0000  ORIGINAL PROGRAM
004000*     01/11/92  JS   0097  CONTROL REPORT LINE ADDED
004100*     12/29/98  MM   0182  Y2K REVIEW -- REFERENCE DATE IS A
004200*                          4-DIGIT-YEAR ISO STRING, NO CHANGE
004300*     08/14/01  RTH  0205  EMPTY-WINDOW WARNING ADDED SO A QUIET
004400*                          DAY DOES NOT LOOK LIKE AN ABEND
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600         ASSIGN TO UT-S-SYSOUT
005700         ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT GMR7PARM
006000         ASSIGN TO UT-S-GMR7PARM
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS OFCODE.
006300
006400     SELECT GMCTLOUT
006500         ASSIGN TO UT-S-GMCTLOUT
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS OFCODE.
006800
006900     SELECT GMCURSTR
007000         ASSIGN TO GMCURSTR
007100         ORGANIZATION IS INDEXED
007200         ACCESS MODE IS SEQUENTIAL
007300         RECORD KEY IS CD-KEY-DATE
007400         FILE STATUS IS CURSTR-STATUS.
007500
007600     SELECT GMREC7
007700         ASSIGN TO UT-S-GMREC7
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS OFCODE.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 130 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC.
008910     05  FILLER                      PIC X(130).
009000
009100 FD  GMR7PARM
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 20 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS GMR7PARM-REC.
009700 01  GMR7PARM-REC.
009710     05  PM-REFERENCE-DATE           PIC X(10).
009720     05  FILLER                      PIC X(10).
009800
009900 FD  GMCTLOUT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 132 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS GMCTLOUT-REC.
010500 01  GMCTLOUT-REC.
010510     05  FILLER                      PIC X(132).
010600
010700 FD  GMCURSTR
010800     RECORD CONTAINS 250 CHARACTERS
010900     DATA RECORD IS CURSTR-REC.
011000 01  CURSTR-REC.
011100     05  CD-KEY-DATE                 PIC X(10).
011200     05  FILLER                      PIC X(240).
011300
011400 FD  GMREC7
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 1600 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS GMREC7-REC.
012000 01  GMREC7-REC.
012010     05  FILLER                      PIC X(1600).
012100
012200 WORKING-STORAGE SECTION.
012300 01  FILE-STATUS-CODES.
012400     05  OFCODE                      PIC X(2).
012500         88  CODE-WRITE               VALUE SPACES.
012600     05  CURSTR-STATUS               PIC X(2).
012700         88  CURSTR-OK                VALUE "00".
012800     05  FILLER                      PIC X(06).
012900
013000 01  FLAGS-AND-SWITCHES.
013100     05  MORE-DATA-SW                PIC X(1) VALUE "Y".
013200         88  NO-MORE-DATA             VALUE "N".
013300     05  STOP-SCAN-SW                PIC X(1) VALUE "N".
013400         88  STOP-SCANNING            VALUE "Y".
013500     05  FILLER                      PIC X(08).
013600
013700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013800     05  RECORDS-READ                PIC 9(5) COMP.
013900     05  RECORDS-POSTED              PIC 9(5) COMP.
014000     05  RECORDS-REJECTED            PIC 9(5) COMP.
014100     05  WS-OUT-SUB                  PIC 9(1) COMP.
014200     05  WS-IN-SUB                   PIC 9(1) COMP.
014300     05  WS-SHIFT-SUB                PIC 9(1) COMP.
014400     05  FILLER                      PIC X(05).
014500
014600 77  WS-DATE                         PIC 9(6).
014700 77  WS-REFERENCE-DATE               PIC X(10).
014800 77  WS-WINDOW-COUNT                 PIC 9(1) COMP VALUE ZERO.
014900
015000 01  WS-WINDOW-TABLE.
015100     05  WS-WINDOW-ENTRY OCCURS 7 TIMES PIC X(250).
015200 01  WS-WINDOW-TABLE-R2 REDEFINES WS-WINDOW-TABLE.
015300     05  WS-WINDOW-TABLE-STRING      PIC X(1750).
015400
015500 COPY GMBASESM.
015600 COPY GMRCNT7.
015700 COPY GMCTLRPT.
015800 COPY GMABEND.
015900
016000 01  WS-VALIDATION-RESULT.
016100     05  VL-VALID-SWITCH             PIC X(1).
016200         88  VL-RECORD-VALID         VALUE "Y".
016300         88  VL-RECORD-INVALID       VALUE "N".
016400     05  VL-FAILED-FIELD             PIC X(20).
016500     05  FILLER                      PIC X(05).
016600
016700 PROCEDURE DIVISION.
016800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016900     PERFORM 999-CLEANUP THRU 999-EXIT.
017000     MOVE +0 TO RETURN-CODE.
017100     GOBACK.
017200
017300 000-HOUSEKEEPING.
017400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017500     DISPLAY "******** BEGIN JOB GMREC7PS ********".
017600     ACCEPT WS-DATE FROM DATE.
017700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
017800     INITIALIZE WS-WINDOW-TABLE.
017900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018000     READ GMR7PARM
018100        AT END
018200           MOVE "EMPTY REFERENCE-DATE PARM FILE" TO ABEND-REASON
018300           GO TO 1000-ABEND-RTN
018400     END-READ.
018500     MOVE PM-REFERENCE-DATE TO WS-REFERENCE-DATE.
018600     PERFORM 100-SCAN-CURSTR THRU 100-EXIT
018700             UNTIL NO-MORE-DATA OR STOP-SCANNING.
018800     IF WS-WINDOW-COUNT = ZERO
018900        DISPLAY "*** WARNING -- EMPTY RECENT-7 WINDOW, NO UPDATE ***"
019000        GO TO 000-EXIT.
019100     PERFORM 400-PIVOT-WINDOW THRU 400-EXIT.
019200     PERFORM 450-WRITE-RECENT7 THRU 450-EXIT.
019300 000-EXIT.
019400     EXIT.
019500
019600 100-SCAN-CURSTR.
019700     READ GMCURSTR
019800        AT END MOVE "N" TO MORE-DATA-SW
019900        GO TO 100-EXIT
020000     END-READ.
020100     ADD 1 TO RECORDS-READ.
020200     IF CD-KEY-DATE > WS-REFERENCE-DATE
020300        MOVE "Y" TO STOP-SCAN-SW
020400        GO TO 100-EXIT.
020500     MOVE CURSTR-REC TO GM-BASE-SUMMARY-REC.
020600     CALL "GMVALID1" USING GM-BASE-SUMMARY-REC, WS-VALIDATION-RESULT.
020700     IF VL-RECORD-INVALID
020800        ADD 1 TO RECORDS-REJECTED
020900        GO TO 100-EXIT.
021000     PERFORM 150-SHIFT-INTO-WINDOW THRU 150-EXIT.
021100 100-EXIT.
021200     EXIT.
021300
021400 150-SHIFT-INTO-WINDOW.
021500     IF WS-WINDOW-COUNT < 7
021600        ADD 1 TO WS-WINDOW-COUNT
021700     ELSE
021800        PERFORM 160-SHIFT-ONE-SLOT THRU 160-EXIT
021900                VARYING WS-SHIFT-SUB FROM 1 BY 1
022000                UNTIL WS-SHIFT-SUB > 6.
022100     MOVE CURSTR-REC TO WS-WINDOW-ENTRY(WS-WINDOW-COUNT).
022200 150-EXIT.
022300     EXIT.
022350
022360 160-SHIFT-ONE-SLOT.
022370     MOVE WS-WINDOW-ENTRY(WS-SHIFT-SUB + 1)
022380          TO WS-WINDOW-ENTRY(WS-SHIFT-SUB).
022400 160-EXIT.
022500     EXIT.
022600
022700 400-PIVOT-WINDOW.
022800     MOVE "400-PIVOT-WINDOW" TO PARA-NAME.
022900     PERFORM 410-PIVOT-ONE-DAY THRU 410-EXIT
023000             VARYING WS-OUT-SUB FROM 1 BY 1
023100             UNTIL WS-OUT-SUB > WS-WINDOW-COUNT.
023200 400-EXIT.
023300     EXIT.
023400
023500 410-PIVOT-ONE-DAY.
023600     COMPUTE WS-IN-SUB = WS-WINDOW-COUNT - WS-OUT-SUB + 1.
023700     MOVE WS-WINDOW-ENTRY(WS-IN-SUB) TO GM-BASE-SUMMARY-REC.
023800     IF WS-OUT-SUB = 1
023900        MOVE BS-PERIOD-START-DATE TO RC-LATEST-DAY.
024000     MOVE BS-HR-MIN             TO RC-HR-MIN(WS-OUT-SUB).
024100     MOVE BS-HR-MAX             TO RC-HR-MAX(WS-OUT-SUB).
024200     MOVE BS-HR-AVG             TO RC-HR-AVG(WS-OUT-SUB).
024300     MOVE BS-RHR-MIN            TO RC-RHR-MIN(WS-OUT-SUB).
024400     MOVE BS-RHR-MAX            TO RC-RHR-MAX(WS-OUT-SUB).
024500     MOVE BS-RHR-AVG            TO RC-RHR-AVG(WS-OUT-SUB).
024600     MOVE BS-INACT-HR-MIN       TO RC-INACT-HR-MIN(WS-OUT-SUB).
024700     MOVE BS-INACT-HR-MAX       TO RC-INACT-HR-MAX(WS-OUT-SUB).
024800     MOVE BS-INACT-HR-AVG       TO RC-INACT-HR-AVG(WS-OUT-SUB).
024900     MOVE BS-CALORIES-AVG       TO RC-CALORIES-AVG(WS-OUT-SUB).
025000     MOVE BS-CALORIES-GOAL      TO RC-CALORIES-GOAL(WS-OUT-SUB).
025100     MOVE BS-CALORIES-BMR-AVG   TO RC-CALORIES-BMR-AVG(WS-OUT-SUB).
025200     MOVE BS-CALORIES-CONSUMED-AVG
025300                                TO RC-CALORIES-CONSUMED-AVG(WS-OUT-SUB).
025400     MOVE BS-CALORIES-ACTIVE-AVG
025500                                TO RC-CALORIES-ACTIVE-AVG(WS-OUT-SUB).
025600     MOVE BS-ACTIVITIES-CALORIES
025700                                TO RC-ACTIVITIES-CALORIES(WS-OUT-SUB).
025800     MOVE BS-WEIGHT-MIN         TO RC-WEIGHT-MIN(WS-OUT-SUB).
025900     MOVE BS-WEIGHT-MAX         TO RC-WEIGHT-MAX(WS-OUT-SUB).
026000     MOVE BS-WEIGHT-AVG         TO RC-WEIGHT-AVG(WS-OUT-SUB).
026100     MOVE BS-HYDRATION-GOAL     TO RC-HYDRATION-GOAL(WS-OUT-SUB).
026200     MOVE BS-HYDRATION-INTAKE   TO RC-HYDRATION-INTAKE(WS-OUT-SUB).
026300     MOVE BS-HYDRATION-AVG      TO RC-HYDRATION-AVG(WS-OUT-SUB).
026400     MOVE BS-SWEAT-LOSS         TO RC-SWEAT-LOSS(WS-OUT-SUB).
026500     MOVE BS-SWEAT-LOSS-AVG     TO RC-SWEAT-LOSS-AVG(WS-OUT-SUB).
026600     MOVE BS-BB-MIN             TO RC-BB-MIN(WS-OUT-SUB).
026700     MOVE BS-BB-MAX             TO RC-BB-MAX(WS-OUT-SUB).
026800     MOVE BS-STRESS-AVG         TO RC-STRESS-AVG(WS-OUT-SUB).
026900     MOVE BS-RR-MIN             TO RC-RR-MIN(WS-OUT-SUB).
027000     MOVE BS-RR-MAX             TO RC-RR-MAX(WS-OUT-SUB).
027100     MOVE BS-RR-WAKING-AVG      TO RC-RR-WAKING-AVG(WS-OUT-SUB).
027200     MOVE BS-SPO2-MIN           TO RC-SPO2-MIN(WS-OUT-SUB).
027300     MOVE BS-SPO2-AVG           TO RC-SPO2-AVG(WS-OUT-SUB).
027400     MOVE BS-SLEEP-MIN          TO RC-SLEEP-MIN(WS-OUT-SUB).
027500     MOVE BS-SLEEP-MAX          TO RC-SLEEP-MAX(WS-OUT-SUB).
027600     MOVE BS-SLEEP-AVG          TO RC-SLEEP-AVG(WS-OUT-SUB).
027700     MOVE BS-REM-SLEEP-MIN      TO RC-REM-SLEEP-MIN(WS-OUT-SUB).
027800     MOVE BS-REM-SLEEP-MAX      TO RC-REM-SLEEP-MAX(WS-OUT-SUB).
027900     MOVE BS-REM-SLEEP-AVG      TO RC-REM-SLEEP-AVG(WS-OUT-SUB).
028000     MOVE BS-STEPS-GOAL         TO RC-STEPS-GOAL(WS-OUT-SUB).
028100     MOVE BS-STEPS              TO RC-STEPS(WS-OUT-SUB).
028200     MOVE BS-FLOORS-GOAL        TO RC-FLOORS-GOAL(WS-OUT-SUB).
028300     MOVE BS-FLOORS             TO RC-FLOORS(WS-OUT-SUB).
028400     MOVE BS-ACTIVITIES         TO RC-ACTIVITIES(WS-OUT-SUB).
028500     MOVE BS-ACTIVITIES-DISTANCE
028600                                TO RC-ACTIVITIES-DISTANCE(WS-OUT-SUB).
028700     MOVE BS-INTENSITY-TIME-GOAL
028800                                TO RC-INTENSITY-TIME-GOAL(WS-OUT-SUB).
028900     MOVE BS-INTENSITY-TIME     TO RC-INTENSITY-TIME(WS-OUT-SUB).
029000     MOVE BS-MODERATE-ACT-TIME  TO RC-MODERATE-ACT-TIME(WS-OUT-SUB).
029100     MOVE BS-VIGOROUS-ACT-TIME  TO RC-VIGOROUS-ACT-TIME(WS-OUT-SUB).
029200 410-EXIT.
029300     EXIT.
029400
029500 450-WRITE-RECENT7.
029600     MOVE "450-WRITE-RECENT7" TO PARA-NAME.
029700     WRITE GMREC7-REC FROM GM-RECENT-7-REC.
029800     ADD 1 TO RECORDS-POSTED.
029900 450-EXIT.
030000     EXIT.
030100
030200 800-OPEN-FILES.
030300     MOVE "800-OPEN-FILES" TO PARA-NAME.
030400     OPEN INPUT GMR7PARM, GMCURSTR.
030500     OPEN OUTPUT GMCTLOUT, SYSOUT, GMREC7.
030600 800-EXIT.
030700     EXIT.
030800
030900 850-CLOSE-FILES.
031000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
031100     CLOSE GMR7PARM, GMCURSTR, GMCTLOUT, SYSOUT, GMREC7.
031200 850-EXIT.
031300     EXIT.
031400
031500 950-WRITE-CTLRPT.
031600     MOVE "950-WRITE-CTLRPT" TO PARA-NAME.
031700     MOVE "RECENT-7" TO CR-TABLE-NAME.
031800     MOVE RECORDS-READ TO CR-RECORDS-READ.
031900     MOVE RECORDS-POSTED TO CR-RECORDS-POSTED.
032000     MOVE ZERO TO CR-RECORDS-UPDATED.
032100     MOVE RECORDS-REJECTED TO CR-RECORDS-REJECTED.
032200     WRITE GMCTLOUT-REC FROM GM-CTLRPT-HDR-LINE.
032300     WRITE GMCTLOUT-REC FROM GM-CTLRPT-DETAIL-LINE.
032400     MOVE RECORDS-READ TO CT-RECORDS-READ.
032500     MOVE RECORDS-POSTED TO CT-RECORDS-POSTED.
032600     MOVE ZERO TO CT-RECORDS-UPDATED.
032700     MOVE RECORDS-REJECTED TO CT-RECORDS-REJECTED.
032800     WRITE GMCTLOUT-REC FROM GM-CTLRPT-TOTAL-LINE.
032900 950-EXIT.
033000     EXIT.
033100
033200 999-CLEANUP.
033300     MOVE "999-CLEANUP" TO PARA-NAME.
033400     PERFORM 950-WRITE-CTLRPT THRU 950-EXIT.
033500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033600     DISPLAY "** RECORDS READ **".
033700     DISPLAY RECORDS-READ.
033800     DISPLAY "** RECORDS POSTED **".
033900     DISPLAY RECORDS-POSTED.
034000     DISPLAY "** RECORDS REJECTED **".
034100     DISPLAY RECORDS-REJECTED.
034200     DISPLAY "******** NORMAL END OF JOB GMREC7PS ********".
034300 999-EXIT.
034400     EXIT.
034500
034600 1000-ABEND-RTN.
034700     WRITE SYSOUT-REC FROM GM-ABEND-REC.
034800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034900     DISPLAY "*** ABNORMAL END OF JOB-GMREC7PS ***" UPON CONSOLE.
035000     DIVIDE ZERO-VAL INTO ONE-VAL.
