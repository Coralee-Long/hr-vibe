000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GMWEKPST.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/15/89.
000700 DATE-COMPILED. 03/15/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM POSTS THE WEEKLY WATCH-STAGING EXTRACT
001300*          (GMWEKIN) TO THE WEEKLY SUMMARY STORE.
001400*
001500*          EVERY ROW IS READ, NORMALIZED BY GMNORM01 AND RANGE-
001600*          CHECKED BY GMVALID1.  A RECORD FAILING ANY CHECK IS
001700*          COUNTED AS REJECTED AND ABENDS THE RUN COLD -- SEE
001750*          THE 09/12/02 CHANGE BELOW.  THE WEEKLY STORE IS A
001800*          PLAIN SEQUENTIAL FILE, OPENED OUTPUT AND WRITTEN
001900*          FRESH EACH RUN -- A REPLACE-ALL POSTING, SAME AS THE
002000*          DAILY JOB, BUT WITH NO KEYED RANDOM WRITE INVOLVED.
002100*
002200*          INPUT FILE               -   GMWEKIN  (WEEKLY STAGING)
002300*          OUTPUT FILE              -   GMWEKSTR (WEEKLY STORE)
002400*          REPORT FILE              -   GMCTLOUT (CONTROL REPORT)
002500*          DUMP FILE                -   SYSOUT
002600*
002700*     CHANGE LOG
002800*     ----------
002900*     03/15/89  JS   0000  ORIGINAL PROGRAM
003000*     01/11/92  TGD  0097  CONTROL REPORT LINE ADDED FOR WEEKLY
003100*     12/29/98  MM   0182  Y2K REVIEW -- RS-PERIOD-DATE IS A
003200*                          4-DIGIT-YEAR ISO STRING, NO CHANGE
003300*     03/03/00  MM   0190  REJECTED-RECORD COUNT ADDED TO REPORT
003350*     09/12/02  RTH  0212  A FAILED RANGE/FORMAT CHECK NOW ABENDS
003360*                          THE RUN INSTEAD OF SKIPPING THE ROW --
003370*                          TABLE OWNER WANTS A BAD ROW LOOKED AT
003380*                          BEFORE ANY MORE OF THE TABLE IS POSTED
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SYSOUT
004500         ASSIGN TO UT-S-SYSOUT
004600         ORGANIZATION IS SEQUENTIAL.
004700
004800     SELECT GMWEKIN
004900         ASSIGN TO UT-S-GMWEKIN
005000         ACCESS MODE IS SEQUENTIAL
005100         FILE STATUS IS OFCODE.
005200
005300     SELECT GMCTLOUT
005400         ASSIGN TO UT-S-GMCTLOUT
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS OFCODE.
005700
005800     SELECT GMWEKSTR
005900         ASSIGN TO UT-S-GMWEKSTR
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS OFCODE.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  SYSOUT
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 130 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS SYSOUT-REC.
007100 01  SYSOUT-REC.
007110     05  FILLER                      PIC X(130).
007200
007300 FD  GMWEKIN
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 475 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS GMWEKIN-REC.
007900 01  GMWEKIN-REC.
007910     05  FILLER                      PIC X(475).
008000
008100 FD  GMCTLOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 132 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS GMCTLOUT-REC.
008700 01  GMCTLOUT-REC.
008710     05  FILLER                      PIC X(132).
008800
008900 FD  GMWEKSTR
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 250 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS GMWEKSTR-REC.
009500 01  GMWEKSTR-REC.
009600     05  FILLER                      PIC X(250).
009700
009800 WORKING-STORAGE SECTION.
009900 01  FILE-STATUS-CODES.
010000     05  OFCODE                      PIC X(2).
010100         88  CODE-WRITE               VALUE SPACES.
010200     05  FILLER                      PIC X(08).
010300
010400 01  FLAGS-AND-SWITCHES.
010500     05  MORE-DATA-SW                PIC X(1) VALUE "Y".
010600         88  NO-MORE-DATA             VALUE "N".
010700     05  FILLER                      PIC X(09).
010800
010900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011000     05  RECORDS-READ                PIC 9(5) COMP.
011100     05  RECORDS-POSTED              PIC 9(5) COMP.
011200     05  RECORDS-REJECTED            PIC 9(5) COMP.
011300     05  FILLER                      PIC X(05).
011400
011500 77  WS-DATE                         PIC 9(6).
011600
011700 COPY GMRAWSTG.
011800 COPY GMBASESM.
011900 COPY GMCTLRPT.
012000 COPY GMABEND.
012100
012200 01  WS-VALIDATION-RESULT.
012300     05  VL-VALID-SWITCH             PIC X(1).
012400         88  VL-RECORD-VALID         VALUE "Y".
012500         88  VL-RECORD-INVALID       VALUE "N".
012600     05  VL-FAILED-FIELD             PIC X(20).
012700     05  FILLER                      PIC X(05).
012800
012900 PROCEDURE DIVISION.
013000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013100     PERFORM 100-MAINLINE THRU 100-EXIT
013200             UNTIL NO-MORE-DATA.
013300     PERFORM 999-CLEANUP THRU 999-EXIT.
013400     MOVE +0 TO RETURN-CODE.
013500     GOBACK.
013600
013700 000-HOUSEKEEPING.
013800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013900     DISPLAY "******** BEGIN JOB GMWEKPST ********".
014000     ACCEPT WS-DATE FROM DATE.
014100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
014200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
014300     PERFORM 900-READ-GMWEKIN THRU 900-EXIT.
014400     IF NO-MORE-DATA
014500        MOVE "EMPTY WEEKLY STAGING FILE" TO ABEND-REASON
014600        GO TO 1000-ABEND-RTN.
014700 000-EXIT.
014800     EXIT.
014900
015000 100-MAINLINE.
015100     MOVE "100-MAINLINE" TO PARA-NAME.
015200     MOVE GMWEKIN-REC TO GM-RAW-STAGING-ROW.
015300     CALL "GMNORM01" USING GM-RAW-STAGING-ROW, GM-BASE-SUMMARY-REC.
015400     CALL "GMVALID1" USING GM-BASE-SUMMARY-REC, WS-VALIDATION-RESULT.
015500     IF VL-RECORD-VALID
015600        WRITE GMWEKSTR-REC FROM GM-BASE-SUMMARY-REC
015700        ADD 1 TO RECORDS-POSTED
015800     ELSE
015900        ADD 1 TO RECORDS-REJECTED
015910        MOVE "WEEKLY RECORD FAILED VALIDATION" TO ABEND-REASON
015920        MOVE VL-FAILED-FIELD TO ACTUAL-VAL
015930        GO TO 1000-ABEND-RTN.
016000     PERFORM 900-READ-GMWEKIN THRU 900-EXIT.
016100 100-EXIT.
016200     EXIT.
016300
016400 800-OPEN-FILES.
016500     MOVE "800-OPEN-FILES" TO PARA-NAME.
016600     OPEN INPUT GMWEKIN.
016700     OPEN OUTPUT GMCTLOUT, SYSOUT, GMWEKSTR.
016800 800-EXIT.
016900     EXIT.
017000
017100 850-CLOSE-FILES.
017200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
017300     CLOSE GMWEKIN, GMCTLOUT, SYSOUT, GMWEKSTR.
017400 850-EXIT.
017500     EXIT.
017600
017700 900-READ-GMWEKIN.
017800     READ GMWEKIN
017900        AT END MOVE "N" TO MORE-DATA-SW
018000        GO TO 900-EXIT
018100     END-READ.
018200     ADD 1 TO RECORDS-READ.
018300 900-EXIT.
018400     EXIT.
018500
018600 950-WRITE-CTLRPT.
018700     MOVE "950-WRITE-CTLRPT" TO PARA-NAME.
018800     MOVE "WEEKLY" TO CR-TABLE-NAME.
018900     MOVE RECORDS-READ TO CR-RECORDS-READ.
019000     MOVE RECORDS-POSTED TO CR-RECORDS-POSTED.
019100     MOVE ZERO TO CR-RECORDS-UPDATED.
019200     MOVE RECORDS-REJECTED TO CR-RECORDS-REJECTED.
019300     WRITE GMCTLOUT-REC FROM GM-CTLRPT-HDR-LINE.
019400     WRITE GMCTLOUT-REC FROM GM-CTLRPT-DETAIL-LINE.
019500     MOVE RECORDS-READ TO CT-RECORDS-READ.
019600     MOVE RECORDS-POSTED TO CT-RECORDS-POSTED.
019700     MOVE ZERO TO CT-RECORDS-UPDATED.
019800     MOVE RECORDS-REJECTED TO CT-RECORDS-REJECTED.
019900     WRITE GMCTLOUT-REC FROM GM-CTLRPT-TOTAL-LINE.
020000 950-EXIT.
020100     EXIT.
020200
020300 999-CLEANUP.
020400     MOVE "999-CLEANUP" TO PARA-NAME.
020500     PERFORM 950-WRITE-CTLRPT THRU 950-EXIT.
020600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
020700     DISPLAY "** RECORDS READ **".
020800     DISPLAY RECORDS-READ.
020900     DISPLAY "** RECORDS POSTED **".
021000     DISPLAY RECORDS-POSTED.
021100     DISPLAY "** RECORDS REJECTED **".
021200     DISPLAY RECORDS-REJECTED.
021300     DISPLAY "******** NORMAL END OF JOB GMWEKPST ********".
021400 999-EXIT.
021500     EXIT.
021600
021700 1000-ABEND-RTN.
021800     WRITE SYSOUT-REC FROM GM-ABEND-REC.
021900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
022000     DISPLAY "*** ABNORMAL END OF JOB-GMWEKPST ***" UPON CONSOLE.
022100     DIVIDE ZERO-VAL INTO ONE-VAL.
