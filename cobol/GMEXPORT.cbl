000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GMEXPORT.
000400 AUTHOR. T G DRISCOLL.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/18/89.
000700 DATE-COMPILED. 04/18/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM WRITES A FORMATTED TEXT EXTRACT OF ONE
001300*          OR ALL FOUR WATCH STAGING TABLES (DAILY, WEEKLY,
001400*          MONTHLY, YEARLY), NAMED ON THE PARM CARD GMEXPARM.
001500*
001600*          A VALUE OF "ALL" EXPORTS ALL FOUR TABLES -- A
001700*          FAILURE OPENING OR READING ONE TABLE IS LOGGED AND
001800*          THE RUN CONTINUES WITH THE NEXT TABLE RATHER THAN
001900*          ABENDING.  A NAMED TABLE THAT COMES UP EMPTY IS
002000*          LOGGED AS A WARNING AND NOTHING IS WRITTEN FOR IT.
002100*          EVERY ROW, ALL COLUMNS, IS CARRIED THROUGH TO THE
002200*          EXTRACT UNCHANGED -- THIS JOB DOES NOT NORMALIZE OR
002300*          VALIDATE, IT ONLY FORMATS AND COPIES.
002400*
002500*          PARM FILE                -   GMEXPARM (TABLE NAME OR ALL)
002600*          INPUT FILES              -   GMDAYIN, GMWEKIN, GMMTHIN,
002700*                                        GMYERIN (STAGING EXTRACTS)
002800*          OUTPUT FILES             -   GMDAYEXP, GMWEKEXP,
002900*                                        GMMTHEXP, GMYEREXP
003000*          REPORT FILE              -   GMCTLOUT (CONTROL REPORT)
003100*          DUMP FILE                -   SYSOUT
003200*
003300*     CHANGE LOG
003400*     ----------
003500*     04/18/89  TGD  0000  ORIGINAL PROGRAM
003600*     01/11/92  JS   0097  "ALL" OPTION ADDED SO ONE RUN CAN
003700*                          DUMP EVERY STAGING TABLE AT ONCE
003800*     12/29/98  MM   0182  Y2K REVIEW -- PERIOD DATE COLUMN IS A
003900*                          4-DIGIT-YEAR ISO STRING, NO CHANGE
004000*     08/14/01  RTH  0205  PER-TABLE FAILURE NO LONGER STOPS AN
004100*                          "ALL" RUN -- LOGGED AND SKIPPED INSTEAD
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300         ASSIGN TO UT-S-SYSOUT
005400         ORGANIZATION IS SEQUENTIAL.
005500
005600     SELECT GMEXPARM
005700         ASSIGN TO UT-S-GMEXPARM
005800         ACCESS MODE IS SEQUENTIAL
005900         FILE STATUS IS OFCODE.
006000
006100     SELECT GMCTLOUT
006200         ASSIGN TO UT-S-GMCTLOUT
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS OFCODE.
006500
006600     SELECT GMDAYIN
006700         ASSIGN TO UT-S-GMDAYIN
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS DAYIN-STATUS.
007000
007100     SELECT GMWEKIN
007200         ASSIGN TO UT-S-GMWEKIN
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS WEKIN-STATUS.
007500
007600     SELECT GMMTHIN
007700         ASSIGN TO UT-S-GMMTHIN
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS MTHIN-STATUS.
008000
008100     SELECT GMYERIN
008200         ASSIGN TO UT-S-GMYERIN
008300         ACCESS MODE IS SEQUENTIAL
008400         FILE STATUS IS YERIN-STATUS.
008500
008600     SELECT GMDAYEXP
008700         ASSIGN TO UT-S-GMDAYEXP
008800         ACCESS MODE IS SEQUENTIAL
008900         FILE STATUS IS OFCODE.
009000
009100     SELECT GMWEKEXP
009200         ASSIGN TO UT-S-GMWEKEXP
009300         ACCESS MODE IS SEQUENTIAL
009400         FILE STATUS IS OFCODE.
009500
009600     SELECT GMMTHEXP
009700         ASSIGN TO UT-S-GMMTHEXP
009800         ACCESS MODE IS SEQUENTIAL
009900         FILE STATUS IS OFCODE.
010000
010100     SELECT GMYEREXP
010200         ASSIGN TO UT-S-GMYEREXP
010300         ACCESS MODE IS SEQUENTIAL
010400         FILE STATUS IS OFCODE.
010500
010600 DATA DIVISION.
010700 FILE SECTION.
010800 FD  SYSOUT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 130 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS SYSOUT-REC.
011400 01  SYSOUT-REC.
011410     05  FILLER                      PIC X(130).
011500
011600 FD  GMEXPARM
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 20 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS GMEXPARM-REC.
012200 01  GMEXPARM-REC.
012210     05  PM-TABLE-NAME               PIC X(10).
012220     05  FILLER                      PIC X(10).
012300
012400 FD  GMCTLOUT
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 132 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS GMCTLOUT-REC.
013000 01  GMCTLOUT-REC.
013010     05  FILLER                      PIC X(132).
013100
013200 FD  GMDAYIN
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 475 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS GMDAYIN-REC.
013800 01  GMDAYIN-REC.
013810     05  FILLER                      PIC X(475).
013900
014000 FD  GMWEKIN
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 475 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS GMWEKIN-REC.
014600 01  GMWEKIN-REC.
014610     05  FILLER                      PIC X(475).
014700
014800 FD  GMMTHIN
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD
015100     RECORD CONTAINS 475 CHARACTERS
015200     BLOCK CONTAINS 0 RECORDS
015300     DATA RECORD IS GMMTHIN-REC.
015400 01  GMMTHIN-REC.
015410     05  FILLER                      PIC X(475).
015500
015600 FD  GMYERIN
015700     RECORDING MODE IS F
015800     LABEL RECORDS ARE STANDARD
015900     RECORD CONTAINS 475 CHARACTERS
016000     BLOCK CONTAINS 0 RECORDS
016100     DATA RECORD IS GMYERIN-REC.
016200 01  GMYERIN-REC.
016210     05  FILLER                      PIC X(475).
016300
016400 FD  GMDAYEXP
016500     RECORDING MODE IS F
016600     LABEL RECORDS ARE STANDARD
016700     RECORD CONTAINS 500 CHARACTERS
016800     BLOCK CONTAINS 0 RECORDS
016900     DATA RECORD IS GMDAYEXP-REC.
017000 01  GMDAYEXP-REC.
017010     05  FILLER                      PIC X(500).
017020 01  GMDAYEXP-REC-R2 REDEFINES GMDAYEXP-REC.
017030     05  GMDAYEXP-REC-STRING         PIC X(500).
017100
017200 FD  GMWEKEXP
017300     RECORDING MODE IS F
017400     LABEL RECORDS ARE STANDARD
017500     RECORD CONTAINS 500 CHARACTERS
017600     BLOCK CONTAINS 0 RECORDS
017700     DATA RECORD IS GMWEKEXP-REC.
017800 01  GMWEKEXP-REC.
017810     05  FILLER                      PIC X(500).
017900
018000 FD  GMMTHEXP
018100     RECORDING MODE IS F
018200     LABEL RECORDS ARE STANDARD
018300     RECORD CONTAINS 500 CHARACTERS
018400     BLOCK CONTAINS 0 RECORDS
018500     DATA RECORD IS GMMTHEXP-REC.
018600 01  GMMTHEXP-REC.
018610     05  FILLER                      PIC X(500).
018620 01  GMMTHEXP-REC-R2 REDEFINES GMMTHEXP-REC.
018630     05  GMMTHEXP-REC-STRING         PIC X(500).
018700
018800 FD  GMYEREXP
018900     RECORDING MODE IS F
019000     LABEL RECORDS ARE STANDARD
019100     RECORD CONTAINS 500 CHARACTERS
019200     BLOCK CONTAINS 0 RECORDS
019300     DATA RECORD IS GMYEREXP-REC.
019400 01  GMYEREXP-REC.
019410     05  FILLER                      PIC X(500).
019500
019600 WORKING-STORAGE SECTION.
019700 01  FILE-STATUS-CODES.
019800     05  OFCODE                      PIC X(2).
019900         88  CODE-WRITE               VALUE SPACES.
020000     05  DAYIN-STATUS                PIC X(2).
020100         88  DAYIN-OK                 VALUE "00".
020200     05  WEKIN-STATUS                PIC X(2).
020300         88  WEKIN-OK                 VALUE "00".
020400     05  MTHIN-STATUS                PIC X(2).
020500         88  MTHIN-OK                 VALUE "00".
020600     05  YERIN-STATUS                PIC X(2).
020700         88  YERIN-OK                 VALUE "00".
020800     05  FILLER                      PIC X(04).
020900
021000 01  FLAGS-AND-SWITCHES.
021100     05  EXPORT-DAILY-SW             PIC X(1) VALUE "N".
021200         88  EXPORT-DAILY             VALUE "Y".
021300     05  EXPORT-WEEKLY-SW            PIC X(1) VALUE "N".
021400         88  EXPORT-WEEKLY            VALUE "Y".
021500     05  EXPORT-MONTHLY-SW           PIC X(1) VALUE "N".
021600         88  EXPORT-MONTHLY           VALUE "Y".
021700     05  EXPORT-YEARLY-SW            PIC X(1) VALUE "N".
021800         88  EXPORT-YEARLY            VALUE "Y".
021900     05  MORE-DATA-SW                PIC X(1) VALUE "Y".
022000         88  NO-MORE-DATA             VALUE "N".
022100     05  TABLE-WROTE-ROW-SW          PIC X(1) VALUE "N".
022200         88  TABLE-WROTE-A-ROW        VALUE "Y".
022300     05  FILLER                      PIC X(04).
022400
022500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
022600     05  RECORDS-READ                PIC 9(5) COMP.
022700     05  RECORDS-POSTED              PIC 9(5) COMP.
022800     05  TABLE-ROWS-THIS-RUN         PIC 9(5) COMP.
022900     05  FILLER                      PIC X(05).
023000
023100 77  WS-DATE                         PIC 9(6).
023200
023300 01  WS-EXPORT-WORK-REC.
023400     05  EW-TABLE-TAG                PIC X(10).
023500     05  FILLER                      PIC X(2).
023600     05  EW-ROW-TEXT                 PIC X(475).
023700     05  FILLER                      PIC X(13).
023800 01  WS-EXPORT-WORK-R2 REDEFINES WS-EXPORT-WORK-REC.
023900     05  WS-EXPORT-WORK-STRING       PIC X(500).
024000
024100 COPY GMCTLRPT.
024200 COPY GMABEND.
024300
024400 PROCEDURE DIVISION.
024500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024600     PERFORM 100-RUN-EXPORTS THRU 100-EXIT.
024700     PERFORM 999-CLEANUP THRU 999-EXIT.
024800     MOVE +0 TO RETURN-CODE.
024900     GOBACK.
025000
025100 000-HOUSEKEEPING.
025200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025300     DISPLAY "******** BEGIN JOB GMEXPORT ********".
025400     ACCEPT WS-DATE FROM DATE.
025500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
025600     OPEN INPUT GMEXPARM.
025700     OPEN OUTPUT GMCTLOUT, SYSOUT.
025800     READ GMEXPARM
025900        AT END
026000           MOVE "EMPTY TABLE-NAME PARM FILE" TO ABEND-REASON
026100           GO TO 1000-ABEND-RTN
026200     END-READ.
026300     CLOSE GMEXPARM.
026400     IF PM-TABLE-NAME = "ALL"
026500        MOVE "Y" TO EXPORT-DAILY-SW
026600        MOVE "Y" TO EXPORT-WEEKLY-SW
026700        MOVE "Y" TO EXPORT-MONTHLY-SW
026800        MOVE "Y" TO EXPORT-YEARLY-SW
026900     ELSE
027000        IF PM-TABLE-NAME = "DAILY"
027100           MOVE "Y" TO EXPORT-DAILY-SW
027200        ELSE IF PM-TABLE-NAME = "WEEKLY"
027300           MOVE "Y" TO EXPORT-WEEKLY-SW
027400        ELSE IF PM-TABLE-NAME = "MONTHLY"
027500           MOVE "Y" TO EXPORT-MONTHLY-SW
027600        ELSE IF PM-TABLE-NAME = "YEARLY"
027700           MOVE "Y" TO EXPORT-YEARLY-SW
027800        ELSE
027900           MOVE "UNKNOWN TABLE NAME ON PARM CARD" TO ABEND-REASON
028000           MOVE PM-TABLE-NAME TO ACTUAL-VAL
028100           GO TO 1000-ABEND-RTN.
028200 000-EXIT.
028300     EXIT.
028400
028500 100-RUN-EXPORTS.
028600     MOVE "100-RUN-EXPORTS" TO PARA-NAME.
028700     IF EXPORT-DAILY
028800        PERFORM 200-EXPORT-DAILY THRU 200-EXIT.
028900     IF EXPORT-WEEKLY
029000        PERFORM 300-EXPORT-WEEKLY THRU 300-EXIT.
029100     IF EXPORT-MONTHLY
029200        PERFORM 400-EXPORT-MONTHLY THRU 400-EXIT.
029300     IF EXPORT-YEARLY
029400        PERFORM 500-EXPORT-YEARLY THRU 500-EXIT.
029500 100-EXIT.
029600     EXIT.
029700
029800 200-EXPORT-DAILY.
029900     MOVE "200-EXPORT-DAILY" TO PARA-NAME.
030000     MOVE ZERO TO TABLE-ROWS-THIS-RUN.
030100     MOVE "N" TO TABLE-WROTE-ROW-SW.
030200     OPEN INPUT GMDAYIN.
030300     IF NOT DAYIN-OK
030400        DISPLAY "*** WARNING -- CANNOT OPEN GMDAYIN, SKIPPED ***"
030500        GO TO 200-EXIT.
030600     OPEN OUTPUT GMDAYEXP.
030700     MOVE "Y" TO MORE-DATA-SW.
030800     PERFORM 210-READ-DAILY THRU 210-EXIT.
030900     PERFORM 220-WRITE-DAILY THRU 220-EXIT
031000             UNTIL NO-MORE-DATA.
031100     CLOSE GMDAYIN, GMDAYEXP.
031200     IF TABLE-ROWS-THIS-RUN = ZERO
031300        DISPLAY "*** WARNING -- GMDAYIN IS EMPTY, NOTHING WRITTEN ***"
031400     ELSE
031500        MOVE "Y" TO TABLE-WROTE-ROW-SW
031600        MOVE "DAILY" TO EX-TABLE-NAME
031700        WRITE GMCTLOUT-REC FROM GM-CTLRPT-EXPORT-LINE.
031800 200-EXIT.
031900     EXIT.
032000
032100 210-READ-DAILY.
032200     READ GMDAYIN
032300        AT END MOVE "N" TO MORE-DATA-SW
032400        GO TO 210-EXIT
032500     END-READ.
032600     ADD 1 TO RECORDS-READ.
032700 210-EXIT.
032800     EXIT.
032900
033000 220-WRITE-DAILY.
033100     MOVE "DAILY" TO EW-TABLE-TAG.
033200     MOVE GMDAYIN-REC TO EW-ROW-TEXT.
033300     WRITE GMDAYEXP-REC FROM WS-EXPORT-WORK-REC.
033400     ADD 1 TO RECORDS-POSTED.
033500     ADD 1 TO TABLE-ROWS-THIS-RUN.
033600     PERFORM 210-READ-DAILY THRU 210-EXIT.
033700 220-EXIT.
033800     EXIT.
033900
034000 300-EXPORT-WEEKLY.
034100     MOVE "300-EXPORT-WEEKLY" TO PARA-NAME.
034200     MOVE ZERO TO TABLE-ROWS-THIS-RUN.
034300     MOVE "N" TO TABLE-WROTE-ROW-SW.
034400     OPEN INPUT GMWEKIN.
034500     IF NOT WEKIN-OK
034600        DISPLAY "*** WARNING -- CANNOT OPEN GMWEKIN, SKIPPED ***"
034700        GO TO 300-EXIT.
034800     OPEN OUTPUT GMWEKEXP.
034900     MOVE "Y" TO MORE-DATA-SW.
035000     PERFORM 310-READ-WEEKLY THRU 310-EXIT.
035100     PERFORM 320-WRITE-WEEKLY THRU 320-EXIT
035200             UNTIL NO-MORE-DATA.
035300     CLOSE GMWEKIN, GMWEKEXP.
035400     IF TABLE-ROWS-THIS-RUN = ZERO
035500        DISPLAY "*** WARNING -- GMWEKIN IS EMPTY, NOTHING WRITTEN ***"
035600     ELSE
035700        MOVE "Y" TO TABLE-WROTE-ROW-SW
035800        MOVE "WEEKLY" TO EX-TABLE-NAME
035900        WRITE GMCTLOUT-REC FROM GM-CTLRPT-EXPORT-LINE.
036000 300-EXIT.
036100     EXIT.
036200
036300 310-READ-WEEKLY.
036400     READ GMWEKIN
036500        AT END MOVE "N" TO MORE-DATA-SW
036600        GO TO 310-EXIT
036700     END-READ.
036800     ADD 1 TO RECORDS-READ.
036900 310-EXIT.
037000     EXIT.
037100
037200 320-WRITE-WEEKLY.
037300     MOVE "WEEKLY" TO EW-TABLE-TAG.
037400     MOVE GMWEKIN-REC TO EW-ROW-TEXT.
037500     WRITE GMWEKEXP-REC FROM WS-EXPORT-WORK-REC.
037600     ADD 1 TO RECORDS-POSTED.
037700     ADD 1 TO TABLE-ROWS-THIS-RUN.
037800     PERFORM 310-READ-WEEKLY THRU 310-EXIT.
037900 320-EXIT.
038000     EXIT.
038100
038200 400-EXPORT-MONTHLY.
038300     MOVE "400-EXPORT-MONTHLY" TO PARA-NAME.
038400     MOVE ZERO TO TABLE-ROWS-THIS-RUN.
038500     MOVE "N" TO TABLE-WROTE-ROW-SW.
038600     OPEN INPUT GMMTHIN.
038700     IF NOT MTHIN-OK
038800        DISPLAY "*** WARNING -- CANNOT OPEN GMMTHIN, SKIPPED ***"
038900        GO TO 400-EXIT.
039000     OPEN OUTPUT GMMTHEXP.
039100     MOVE "Y" TO MORE-DATA-SW.
039200     PERFORM 410-READ-MONTHLY THRU 410-EXIT.
039300     PERFORM 420-WRITE-MONTHLY THRU 420-EXIT
039400             UNTIL NO-MORE-DATA.
039500     CLOSE GMMTHIN, GMMTHEXP.
039600     IF TABLE-ROWS-THIS-RUN = ZERO
039700        DISPLAY "*** WARNING -- GMMTHIN IS EMPTY, NOTHING WRITTEN ***"
039800     ELSE
039900        MOVE "Y" TO TABLE-WROTE-ROW-SW
040000        MOVE "MONTHLY" TO EX-TABLE-NAME
040100        WRITE GMCTLOUT-REC FROM GM-CTLRPT-EXPORT-LINE.
040200 400-EXIT.
040300     EXIT.
040400
040500 410-READ-MONTHLY.
040600     READ GMMTHIN
040700        AT END MOVE "N" TO MORE-DATA-SW
040800        GO TO 410-EXIT
040900     END-READ.
041000     ADD 1 TO RECORDS-READ.
041100 410-EXIT.
041200     EXIT.
041300
041400 420-WRITE-MONTHLY.
041500     MOVE "MONTHLY" TO EW-TABLE-TAG.
041600     MOVE GMMTHIN-REC TO EW-ROW-TEXT.
041700     WRITE GMMTHEXP-REC FROM WS-EXPORT-WORK-REC.
041800     ADD 1 TO RECORDS-POSTED.
041900     ADD 1 TO TABLE-ROWS-THIS-RUN.
042000     PERFORM 410-READ-MONTHLY THRU 410-EXIT.
042100 420-EXIT.
042200     EXIT.
042300
042400 500-EXPORT-YEARLY.
042500     MOVE "500-EXPORT-YEARLY" TO PARA-NAME.
042600     MOVE ZERO TO TABLE-ROWS-THIS-RUN.
042700     MOVE "N" TO TABLE-WROTE-ROW-SW.
042800     OPEN INPUT GMYERIN.
042900     IF NOT YERIN-OK
043000        DISPLAY "*** WARNING -- CANNOT OPEN GMYERIN, SKIPPED ***"
043100        GO TO 500-EXIT.
043200     OPEN OUTPUT GMYEREXP.
043300     MOVE "Y" TO MORE-DATA-SW.
043400     PERFORM 510-READ-YEARLY THRU 510-EXIT.
043500     PERFORM 520-WRITE-YEARLY THRU 520-EXIT
043600             UNTIL NO-MORE-DATA.
043700     CLOSE GMYERIN, GMYEREXP.
043800     IF TABLE-ROWS-THIS-RUN = ZERO
043900        DISPLAY "*** WARNING -- GMYERIN IS EMPTY, NOTHING WRITTEN ***"
044000     ELSE
044100        MOVE "Y" TO TABLE-WROTE-ROW-SW
044200        MOVE "YEARLY" TO EX-TABLE-NAME
044300        WRITE GMCTLOUT-REC FROM GM-CTLRPT-EXPORT-LINE.
044400 500-EXIT.
044500     EXIT.
044600
044700 510-READ-YEARLY.
044800     READ GMYERIN
044900        AT END MOVE "N" TO MORE-DATA-SW
045000        GO TO 510-EXIT
045100     END-READ.
045200     ADD 1 TO RECORDS-READ.
045300 510-EXIT.
045400     EXIT.
045500
045600 520-WRITE-YEARLY.
045700     MOVE "YEARLY" TO EW-TABLE-TAG.
045800     MOVE GMYERIN-REC TO EW-ROW-TEXT.
045900     WRITE GMYEREXP-REC FROM WS-EXPORT-WORK-REC.
046000     ADD 1 TO RECORDS-POSTED.
046100     ADD 1 TO TABLE-ROWS-THIS-RUN.
046200     PERFORM 510-READ-YEARLY THRU 510-EXIT.
046300 520-EXIT.
046400     EXIT.
046500
046600 950-WRITE-CTLRPT.
046700     MOVE "950-WRITE-CTLRPT" TO PARA-NAME.
046800     MOVE "EXPORT" TO CR-TABLE-NAME.
046900     MOVE RECORDS-READ TO CR-RECORDS-READ.
047000     MOVE RECORDS-POSTED TO CR-RECORDS-POSTED.
047100     MOVE ZERO TO CR-RECORDS-UPDATED.
047200     MOVE ZERO TO CR-RECORDS-REJECTED.
047300     WRITE GMCTLOUT-REC FROM GM-CTLRPT-HDR-LINE.
047400     WRITE GMCTLOUT-REC FROM GM-CTLRPT-DETAIL-LINE.
047500     MOVE RECORDS-READ TO CT-RECORDS-READ.
047600     MOVE RECORDS-POSTED TO CT-RECORDS-POSTED.
047700     MOVE ZERO TO CT-RECORDS-UPDATED.
047800     MOVE ZERO TO CT-RECORDS-REJECTED.
047900     WRITE GMCTLOUT-REC FROM GM-CTLRPT-TOTAL-LINE.
048000 950-EXIT.
048100     EXIT.
048200
048300 999-CLEANUP.
048400     MOVE "999-CLEANUP" TO PARA-NAME.
048500     PERFORM 950-WRITE-CTLRPT THRU 950-EXIT.
048600     CLOSE GMCTLOUT, SYSOUT.
048700     DISPLAY "** RECORDS READ **".
048800     DISPLAY RECORDS-READ.
048900     DISPLAY "** RECORDS WRITTEN **".
049000     DISPLAY RECORDS-POSTED.
049100     DISPLAY "******** NORMAL END OF JOB GMEXPORT ********".
049200 999-EXIT.
049300     EXIT.
049400
049500 1000-ABEND-RTN.
049600     WRITE SYSOUT-REC FROM GM-ABEND-REC.
049700     CLOSE GMCTLOUT, SYSOUT.
049800     DISPLAY "*** ABNORMAL END OF JOB-GMEXPORT ***" UPON CONSOLE.
049900     DIVIDE ZERO-VAL INTO ONE-VAL.
