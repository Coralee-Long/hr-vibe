000100******************************************************************
000200*    GMBASESM  --  BASE PERIOD-SUMMARY RECORD LAYOUT               *
000300*    USED BY    :  GMDAYPST, GMWEKPST, GMYERPST, GMMTHPST,         *
000400*                  GMCURPST, GMREC7PS, GMNORM01, GMVALID1          *
000500*    MAINTAINED AS A COPY MEMBER SO ALL PERIOD-SUMMARY STORES      *
000600*    (CURRENT-DAY, WEEKLY, MONTHLY, YEARLY) SHARE ONE LAYOUT       *
000700******************************************************************
000800*    EVERY FIELD IS NULLABLE.  A NUMERIC FIELD HOLDING SPACES      *
000900*    MEANS "NOT PRESENT" -- TEST WITH "IF FIELD NOT NUMERIC"       *
001000*    BEFORE USING IT IN ARITHMETIC OR A RANGE COMPARE.  A          *
001100*    DURATION FIELD HOLDING SPACES MEANS THE SAME THING.           *
001200******************************************************************
001300 01  GM-BASE-SUMMARY-REC.
001400     05  BS-PERIOD-START-DATE       PIC X(10).
001500*        ----  HEART RATE  ----
001600     05  BS-HR-MIN                  PIC 9(3).
001700     05  BS-HR-MAX                  PIC 9(3).
001800     05  BS-HR-AVG                  PIC 9(3).
001900     05  BS-RHR-MIN                 PIC 9(3).
002000     05  BS-RHR-MAX                 PIC 9(3).
002100     05  BS-RHR-AVG                 PIC 9(3).
002200     05  BS-INACT-HR-MIN            PIC 9(3).
002300     05  BS-INACT-HR-MAX            PIC 9(3).
002400     05  BS-INACT-HR-AVG            PIC 9(3).
002500*        ----  CALORIES  ----
002600     05  BS-CALORIES-AVG            PIC 9(5).
002700     05  BS-CALORIES-GOAL           PIC 9(5).
002800     05  BS-CALORIES-BMR-AVG        PIC 9(5).
002900     05  BS-CALORIES-CONSUMED-AVG   PIC 9(5).
003000     05  BS-CALORIES-ACTIVE-AVG     PIC 9(5).
003100     05  BS-ACTIVITIES-CALORIES     PIC 9(5).
003200*        ----  WEIGHT (FRACTIONAL - KEPT, NOT ROUNDED)  ----
003300     05  BS-WEIGHT-MIN              PIC 9(3)V9(2).
003310     05  BS-WEIGHT-MIN-PARTS REDEFINES BS-WEIGHT-MIN.
003320         10  BS-WEIGHT-MIN-WHOLE    PIC 9(3).
003330         10  BS-WEIGHT-MIN-FRAC     PIC 9(2).
003400     05  BS-WEIGHT-MAX              PIC 9(3)V9(2).
003410     05  BS-WEIGHT-MAX-PARTS REDEFINES BS-WEIGHT-MAX.
003420         10  BS-WEIGHT-MAX-WHOLE    PIC 9(3).
003430         10  BS-WEIGHT-MAX-FRAC     PIC 9(2).
003500     05  BS-WEIGHT-AVG              PIC 9(3)V9(2).
003510     05  BS-WEIGHT-AVG-PARTS REDEFINES BS-WEIGHT-AVG.
003520         10  BS-WEIGHT-AVG-WHOLE    PIC 9(3).
003530         10  BS-WEIGHT-AVG-FRAC     PIC 9(2).
003600*        ----  HYDRATION / SWEAT  ----
003700     05  BS-HYDRATION-GOAL          PIC 9(5).
003800     05  BS-HYDRATION-INTAKE        PIC 9(5).
003900     05  BS-HYDRATION-AVG           PIC 9(5).
004000     05  BS-SWEAT-LOSS              PIC 9(5).
004100     05  BS-SWEAT-LOSS-AVG          PIC 9(5).
004200*        ----  BODY BATTERY / STRESS  ----
004300     05  BS-BB-MIN                  PIC 9(3).
004400     05  BS-BB-MAX                  PIC 9(3).
004500     05  BS-STRESS-AVG              PIC 9(3).
004600*        ----  RESPIRATION / SPO2  ----
004700     05  BS-RR-MIN                  PIC 9(2).
004800     05  BS-RR-MAX                  PIC 9(2).
004900     05  BS-RR-WAKING-AVG           PIC 9(2).
005000     05  BS-SPO2-MIN                PIC 9(3).
005100     05  BS-SPO2-AVG                PIC 9(3).
005200*        ----  SLEEP (HH:MM:SS STRINGS)  ----
005300     05  BS-SLEEP-MIN               PIC X(8).
005400     05  BS-SLEEP-MAX               PIC X(8).
005500     05  BS-SLEEP-AVG               PIC X(8).
005600     05  BS-REM-SLEEP-MIN           PIC X(8).
005700     05  BS-REM-SLEEP-MAX           PIC X(8).
005800     05  BS-REM-SLEEP-AVG           PIC X(8).
005900*        ----  STEPS / FLOORS / ACTIVITIES  ----
006000     05  BS-STEPS-GOAL              PIC 9(6).
006100     05  BS-STEPS                   PIC 9(6).
006200     05  BS-FLOORS-GOAL             PIC 9(4).
006300     05  BS-FLOORS                  PIC 9(4).
006400     05  BS-ACTIVITIES              PIC 9(3).
006500     05  BS-ACTIVITIES-DISTANCE     PIC 9(4)V9(2).
006510     05  BS-ACTV-DISTANCE-PARTS REDEFINES BS-ACTIVITIES-DISTANCE.
006520         10  BS-ACTV-DISTANCE-WHOLE PIC 9(4).
006530         10  BS-ACTV-DISTANCE-FRAC  PIC 9(2).
006600*        ----  TIME-IN-ZONE (HH:MM:SS STRINGS)  ----
006700     05  BS-INTENSITY-TIME-GOAL     PIC X(8).
006800     05  BS-INTENSITY-TIME         PIC X(8).
006900     05  BS-MODERATE-ACT-TIME       PIC X(8).
007000     05  BS-VIGOROUS-ACT-TIME       PIC X(8).
007100     05  FILLER                     PIC X(13).
007200******************************************************************
007300*    RECORD LENGTH OF GM-BASE-SUMMARY-REC IS 250 CHARACTERS       *
007400******************************************************************
