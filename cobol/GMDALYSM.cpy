000100******************************************************************
000200*    GMDALYSM  --  OPERATOR DAILY-SUMMARY RECORD LAYOUT            *
000300*    USED BY    :  GMDSUPDT                                        *
000400*    THIS IS THE HAND-ENTERED DAILY RECORD, KEYED BY CALENDAR      *
000500*    DAY, THAT THE UPSERT JOB APPLIES AGAINST THE DAILY-SUMMARY    *
000600*    STORE.  DAY IS THE RECORD KEY -- NO SEPARATE IDENTITY FIELD   *
000700*    IS CARRIED.                                                   *
000800******************************************************************
000900 01  GM-DAILY-SUMMARY-REC.
001000     05  DS-DAY                     PIC X(10).
001100     05  DS-STEP-GOAL               PIC 9(6).
001200     05  DS-STEPS                   PIC 9(6).
001300     05  DS-HR-MIN                  PIC 9(3).
001400     05  DS-HR-MAX                  PIC 9(3).
001500     05  DS-RHR                     PIC 9(3).
001600     05  DS-DISTANCE                PIC 9(4)V9(2).
001700     05  DS-HYDRATION-INTAKE        PIC 9(5).
001800     05  DS-HYDRATION-GOAL          PIC 9(5).
001900     05  DS-SWEAT-LOSS              PIC 9(5).
002000     05  DS-INTENSITY-TIME-GOAL     PIC X(8).
002100     05  DS-CALORIES-TOTAL          PIC 9(5).
002200     05  DS-CALORIES-GOAL           PIC 9(5).
002300     05  DS-CALORIES-BMR            PIC 9(5).
002400     05  DS-CALORIES-ACTIVE         PIC 9(5).
002500     05  DS-CALORIES-CONSUMED       PIC 9(5).
002600     05  DS-DESCRIPTION             PIC X(30).
002700     05  DS-STRESS-AVG              PIC 9(3).
002800     05  DS-BB-CHARGED              PIC 9(3).
002900     05  DS-BB-MIN                  PIC 9(3).
003000     05  DS-BB-MAX                  PIC 9(3).
003100     05  DS-RR-MIN                  PIC 9(2)V9(1).
003200     05  DS-RR-MAX                  PIC 9(2)V9(1).
003300     05  DS-RR-WAKING-AVG           PIC 9(2)V9(1).
003400     05  DS-SPO2-MIN                PIC 9(3)V9(1).
003500     05  DS-SPO2-AVG                PIC 9(3)V9(1).
003600     05  DS-FLOORS-UP               PIC 9(4)V9(1).
003700     05  DS-FLOORS-DOWN             PIC 9(4)V9(1).
003800     05  DS-FLOORS-GOAL             PIC 9(4)V9(1).
003900     05  DS-MODERATE-ACT-TIME       PIC X(8).
004000     05  DS-VIGOROUS-ACT-TIME       PIC X(8).
004100     05  FILLER                     PIC X(10).
004200******************************************************************
004300*    RECORD LENGTH OF GM-DAILY-SUMMARY-REC IS 185 CHARACTERS      *
004400******************************************************************
