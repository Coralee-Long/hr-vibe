000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GMNORM01.
000400 AUTHOR. R T HALVORSEN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM NORMALIZES ONE RAW WATCH-STAGING ROW
001300*          (GMRAWSTG) INTO ONE BASE PERIOD-SUMMARY RECORD
001400*          (GMBASESM).  IT IS CALLED BY THE POSTING-ENGINE
001500*          DRIVERS (GMDAYPST, GMWEKPST, GMYERPST, GMMTHPST,
001600*          GMCURPST) ONCE FOR EVERY INCOMING ROW.
001700*
001800*          WHOLE-NUMBER METRICS ARE ROUNDED HALF-UP (.5 ROUNDS
001900*          UP) FROM THE RAW FRACTIONAL STRING.  WEIGHT AND
002000*          ACTIVITIES-DISTANCE KEEP THEIR TWO DECIMAL PLACES --
002100*          NO ROUNDING IS DONE ON THOSE.  TIME/SLEEP FIELDS ARE
002200*          TRUNCATED TO THEIR FIRST 8 BYTES (HH:MM:SS), WHICH
002300*          ALSO PASSES THROUGH UN-TRUNCATED STRINGS UNCHANGED.
002400*          A BLANK RAW FIELD ALWAYS MAPS TO A BLANK OUTPUT FIELD.
002500*
002600*     CHANGE LOG
002700*     ----------
002800*     03/14/89  RTH  0000  ORIGINAL PROGRAM
002900*     09/02/89  RTH  0041  ADDED ACTIVITIES-DISTANCE FRACTIONAL
003000*                          RETENTION AFTER WEIGHT-ONLY RELEASE
003100*     01/11/92  JS   0097  HEART-RATE GROUP ADDED TO MAPPING
003200*     07/19/93  JS   0118  CALORIES GROUP ADDED TO MAPPING
003300*     04/02/95  TGD  0140  HYDRATION/SWEAT GROUP ADDED
003400*     11/30/96  TGD  0151  BODY-BATTERY/STRESS GROUP ADDED
003500*     06/17/98  MM   0177  RESPIRATION/SPO2 GROUP ADDED
003600*     12/29/98  MM   0182  Y2K REVIEW -- ALL DATE FIELDS ARE
003700*                          ALREADY CARRIED AS 4-DIGIT-YEAR ISO
003800*                          STRINGS ON THE INCOMING ROW, NO
003900*                          WINDOWING LOGIC REQUIRED HERE
004000*     03/03/00  MM   0190  STEPS/FLOORS/ACTIVITIES GROUP ADDED
004100*     08/14/01  RTH  0205  DURATION-FIELD TRUNCATION GENERALIZED
004200*     05/09/03  RTH  0219  SPLIT WEIGHT AND DISTANCE OUT OF THE
004300*                          ROUNDING PARAGRAPH INTO THEIR OWN
004400*                          FRACTIONAL-RETENTION PARAGRAPH
004500*     02/21/06  JS   0233  CLEANUP OF UNREACHABLE GO TO
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 WORKING-STORAGE SECTION.
006000 01  WS-NORM-WORK-AREA.
006100     05  WS-RAW-FIELD               PIC X(15).
006200     05  WS-WHOLE-PART               PIC X(15).
006300     05  WS-FRAC-PART                PIC X(15).
006400     05  WS-WHOLE-NUM                PIC 9(6) COMP.
006500     05  WS-FRAC-NUM                 PIC 9(2) COMP.
006600     05  WS-ROUNDED-OUT              PIC 9(6).
006650     05  FILLER                     PIC X(04).
006700 77  WS-DOT-COUNT                    PIC 9(2) COMP VALUE ZERO.
006800 77  WS-NULL-TEST                    PIC X(1) VALUE "N".
006900     88  WS-FIELD-IS-NULL            VALUE "Y".
007000
007500 LINKAGE SECTION.
007600 COPY GMRAWSTG.
007700 COPY GMBASESM.
007800
007900 PROCEDURE DIVISION USING GM-RAW-STAGING-ROW, GM-BASE-SUMMARY-REC.
008000
008100 000-MAINLINE.
008200     PERFORM 100-MAP-PERIOD-DATE THRU 100-EXIT.
008300     PERFORM 200-MAP-HEART-RATE-GROUP THRU 200-EXIT.
008400     PERFORM 300-MAP-CALORIES-GROUP THRU 300-EXIT.
008500     PERFORM 400-MAP-WEIGHT-GROUP THRU 400-EXIT.
008600     PERFORM 450-MAP-HYDRATION-SWEAT-GROUP THRU 450-EXIT.
008700     PERFORM 500-MAP-BB-STRESS-GROUP THRU 500-EXIT.
008800     PERFORM 550-MAP-RESPIRATION-SPO2-GROUP THRU 550-EXIT.
008900     PERFORM 600-MAP-DURATION-GROUP THRU 600-EXIT.
009000     PERFORM 650-MAP-STEPS-FLOORS-ACTV-GROUP THRU 650-EXIT.
009100     GOBACK.
009200
009300 100-MAP-PERIOD-DATE.
009400*    THE RAW COLUMN NAME VARIES BY STAGING TABLE (DAY,
009500*    FIRST_DAY, MONTH_START, YEAR_START) BUT ALWAYS ARRIVES
009600*    ALREADY AS A ZERO-PADDED YYYY-MM-DD STRING.
009700     MOVE RS-PERIOD-DATE TO BS-PERIOD-START-DATE.
009800 100-EXIT.
009900     EXIT.
010000
010100 200-MAP-HEART-RATE-GROUP.
010200     MOVE RS-HR-MIN TO WS-RAW-FIELD.
010300     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
010400     MOVE WS-ROUNDED-OUT TO BS-HR-MIN.
010500     MOVE RS-HR-MAX TO WS-RAW-FIELD.
010600     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
010700     MOVE WS-ROUNDED-OUT TO BS-HR-MAX.
010800     MOVE RS-HR-AVG TO WS-RAW-FIELD.
010900     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
011000     MOVE WS-ROUNDED-OUT TO BS-HR-AVG.
011100     MOVE RS-RHR-MIN TO WS-RAW-FIELD.
011200     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
011300     MOVE WS-ROUNDED-OUT TO BS-RHR-MIN.
011400     MOVE RS-RHR-MAX TO WS-RAW-FIELD.
011500     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
011600     MOVE WS-ROUNDED-OUT TO BS-RHR-MAX.
011700     MOVE RS-RHR-AVG TO WS-RAW-FIELD.
011800     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
011900     MOVE WS-ROUNDED-OUT TO BS-RHR-AVG.
012000     MOVE RS-INACT-HR-MIN TO WS-RAW-FIELD.
012100     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
012200     MOVE WS-ROUNDED-OUT TO BS-INACT-HR-MIN.
012300     MOVE RS-INACT-HR-MAX TO WS-RAW-FIELD.
012400     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
012500     MOVE WS-ROUNDED-OUT TO BS-INACT-HR-MAX.
012600     MOVE RS-INACT-HR-AVG TO WS-RAW-FIELD.
012700     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
012800     MOVE WS-ROUNDED-OUT TO BS-INACT-HR-AVG.
012900 200-EXIT.
013000     EXIT.
013100
013200 300-MAP-CALORIES-GROUP.
013300     MOVE RS-CALORIES-AVG TO WS-RAW-FIELD.
013400     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
013500     MOVE WS-ROUNDED-OUT TO BS-CALORIES-AVG.
013600     MOVE RS-CALORIES-GOAL TO WS-RAW-FIELD.
013700     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
013800     MOVE WS-ROUNDED-OUT TO BS-CALORIES-GOAL.
013900     MOVE RS-CALORIES-BMR-AVG TO WS-RAW-FIELD.
014000     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
014100     MOVE WS-ROUNDED-OUT TO BS-CALORIES-BMR-AVG.
014200     MOVE RS-CALORIES-CONSUMED-AVG TO WS-RAW-FIELD.
014300     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
014400     MOVE WS-ROUNDED-OUT TO BS-CALORIES-CONSUMED-AVG.
014500     MOVE RS-CALORIES-ACTIVE-AVG TO WS-RAW-FIELD.
014600     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
014700     MOVE WS-ROUNDED-OUT TO BS-CALORIES-ACTIVE-AVG.
014800     MOVE RS-ACTIVITIES-CALORIES TO WS-RAW-FIELD.
014900     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
015000     MOVE WS-ROUNDED-OUT TO BS-ACTIVITIES-CALORIES.
015100 300-EXIT.
015200     EXIT.
015300
015400 400-MAP-WEIGHT-GROUP.
015500*    WEIGHT KEEPS ITS TWO DECIMALS -- NOT ROUNDED TO WHOLE KG
015600     MOVE RS-WEIGHT-MIN TO WS-RAW-FIELD.
015700     PERFORM 950-SPLIT-FRACTIONAL-METRIC THRU 950-EXIT.
015800     MOVE WS-WHOLE-NUM TO BS-WEIGHT-MIN-WHOLE.
015900     MOVE WS-FRAC-NUM TO BS-WEIGHT-MIN-FRAC.
016000     IF WS-FIELD-IS-NULL
016100        MOVE SPACES TO BS-WEIGHT-MIN.
016200     MOVE RS-WEIGHT-MAX TO WS-RAW-FIELD.
016300     PERFORM 950-SPLIT-FRACTIONAL-METRIC THRU 950-EXIT.
016400     MOVE WS-WHOLE-NUM TO BS-WEIGHT-MAX-WHOLE.
016500     MOVE WS-FRAC-NUM TO BS-WEIGHT-MAX-FRAC.
016600     IF WS-FIELD-IS-NULL
016700        MOVE SPACES TO BS-WEIGHT-MAX.
016800     MOVE RS-WEIGHT-AVG TO WS-RAW-FIELD.
016900     PERFORM 950-SPLIT-FRACTIONAL-METRIC THRU 950-EXIT.
017000     MOVE WS-WHOLE-NUM TO BS-WEIGHT-AVG-WHOLE.
017100     MOVE WS-FRAC-NUM TO BS-WEIGHT-AVG-FRAC.
017200     IF WS-FIELD-IS-NULL
017300        MOVE SPACES TO BS-WEIGHT-AVG.
017400 400-EXIT.
017500     EXIT.
017600
017700 450-MAP-HYDRATION-SWEAT-GROUP.
017800     MOVE RS-HYDRATION-GOAL TO WS-RAW-FIELD.
017900     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
018000     MOVE WS-ROUNDED-OUT TO BS-HYDRATION-GOAL.
018100     MOVE RS-HYDRATION-INTAKE TO WS-RAW-FIELD.
018200     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
018300     MOVE WS-ROUNDED-OUT TO BS-HYDRATION-INTAKE.
018400     MOVE RS-HYDRATION-AVG TO WS-RAW-FIELD.
018500     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
018600     MOVE WS-ROUNDED-OUT TO BS-HYDRATION-AVG.
018700     MOVE RS-SWEAT-LOSS TO WS-RAW-FIELD.
018800     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
018900     MOVE WS-ROUNDED-OUT TO BS-SWEAT-LOSS.
019000     MOVE RS-SWEAT-LOSS-AVG TO WS-RAW-FIELD.
019100     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
019200     MOVE WS-ROUNDED-OUT TO BS-SWEAT-LOSS-AVG.
019300 450-EXIT.
019400     EXIT.
019500
019600 500-MAP-BB-STRESS-GROUP.
019700     MOVE RS-BB-MIN TO WS-RAW-FIELD.
019800     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
019900     MOVE WS-ROUNDED-OUT TO BS-BB-MIN.
020000     MOVE RS-BB-MAX TO WS-RAW-FIELD.
020100     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
020200     MOVE WS-ROUNDED-OUT TO BS-BB-MAX.
020300     MOVE RS-STRESS-AVG TO WS-RAW-FIELD.
020400     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
020500     MOVE WS-ROUNDED-OUT TO BS-STRESS-AVG.
020600 500-EXIT.
020700     EXIT.
020800
020900 550-MAP-RESPIRATION-SPO2-GROUP.
021000     MOVE RS-RR-MIN TO WS-RAW-FIELD.
021100     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
021200     MOVE WS-ROUNDED-OUT TO BS-RR-MIN.
021300     MOVE RS-RR-MAX TO WS-RAW-FIELD.
021400     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
021500     MOVE WS-ROUNDED-OUT TO BS-RR-MAX.
021600     MOVE RS-RR-WAKING-AVG TO WS-RAW-FIELD.
021700     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
021800     MOVE WS-ROUNDED-OUT TO BS-RR-WAKING-AVG.
021900     MOVE RS-SPO2-MIN TO WS-RAW-FIELD.
022000     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
022100     MOVE WS-ROUNDED-OUT TO BS-SPO2-MIN.
022200     MOVE RS-SPO2-AVG TO WS-RAW-FIELD.
022300     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
022400     MOVE WS-ROUNDED-OUT TO BS-SPO2-AVG.
022500 550-EXIT.
022600     EXIT.
022700
022800 600-MAP-DURATION-GROUP.
022900*    A DECIMAL POINT IN A TIME/SLEEP STRING MEANS FRACTIONAL
023000*    SECONDS -- TRUNCATE TO THE FIRST 8 BYTES (HH:MM:SS).  A
023100*    STRING ALREADY THAT SHORT, OR BLANK, PASSES THROUGH AS-IS.
023200     MOVE RS-SLEEP-MIN(1:8) TO BS-SLEEP-MIN.
023300     MOVE RS-SLEEP-MAX(1:8) TO BS-SLEEP-MAX.
023400     MOVE RS-SLEEP-AVG(1:8) TO BS-SLEEP-AVG.
023500     MOVE RS-REM-SLEEP-MIN(1:8) TO BS-REM-SLEEP-MIN.
023600     MOVE RS-REM-SLEEP-MAX(1:8) TO BS-REM-SLEEP-MAX.
023700     MOVE RS-REM-SLEEP-AVG(1:8) TO BS-REM-SLEEP-AVG.
023800     MOVE RS-INTENSITY-TIME-GOAL(1:8) TO BS-INTENSITY-TIME-GOAL.
023900     MOVE RS-INTENSITY-TIME(1:8) TO BS-INTENSITY-TIME.
024000     MOVE RS-MODERATE-ACT-TIME(1:8) TO BS-MODERATE-ACT-TIME.
024100     MOVE RS-VIGOROUS-ACT-TIME(1:8) TO BS-VIGOROUS-ACT-TIME.
024200 600-EXIT.
024300     EXIT.
024400
024500 650-MAP-STEPS-FLOORS-ACTV-GROUP.
024600     MOVE RS-STEPS-GOAL TO WS-RAW-FIELD.
024700     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
024800     MOVE WS-ROUNDED-OUT TO BS-STEPS-GOAL.
024900     MOVE RS-STEPS TO WS-RAW-FIELD.
025000     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
025100     MOVE WS-ROUNDED-OUT TO BS-STEPS.
025200     MOVE RS-FLOORS-GOAL TO WS-RAW-FIELD.
025300     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
025400     MOVE WS-ROUNDED-OUT TO BS-FLOORS-GOAL.
025500     MOVE RS-FLOORS TO WS-RAW-FIELD.
025600     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
025700     MOVE WS-ROUNDED-OUT TO BS-FLOORS.
025800     MOVE RS-ACTIVITIES TO WS-RAW-FIELD.
025900     PERFORM 900-ROUND-ONE-METRIC THRU 900-EXIT.
026000     MOVE WS-ROUNDED-OUT TO BS-ACTIVITIES.
026100     MOVE RS-ACTIVITIES-DISTANCE TO WS-RAW-FIELD.
026200     PERFORM 950-SPLIT-FRACTIONAL-METRIC THRU 950-EXIT.
026300     MOVE WS-WHOLE-NUM TO BS-ACTV-DISTANCE-WHOLE.
026400     MOVE WS-FRAC-NUM TO BS-ACTV-DISTANCE-FRAC.
026500     IF WS-FIELD-IS-NULL
026600        MOVE SPACES TO BS-ACTIVITIES-DISTANCE.
026700 650-EXIT.
026800     EXIT.
026900
027000 900-ROUND-ONE-METRIC.
027100*    HALF-UP ROUND OF A RAW FRACTIONAL STRING INTO A WHOLE
027200*    NUMBER.  A BLANK RAW FIELD YIELDS A BLANK RESULT FIELD.
027300     MOVE "N" TO WS-NULL-TEST.
027400     IF WS-RAW-FIELD = SPACES
027500        MOVE "Y" TO WS-NULL-TEST
027600        MOVE SPACES TO WS-ROUNDED-OUT
027700        GO TO 900-EXIT.
027800     MOVE ZERO TO WS-DOT-COUNT, WS-WHOLE-NUM.
027900     MOVE SPACES TO WS-WHOLE-PART, WS-FRAC-PART.
028000     INSPECT WS-RAW-FIELD TALLYING WS-DOT-COUNT FOR ALL ".".
028100     IF WS-DOT-COUNT = 0
028200        MOVE WS-RAW-FIELD TO WS-WHOLE-PART
028300     ELSE
028400        UNSTRING WS-RAW-FIELD DELIMITED BY "."
028500           INTO WS-WHOLE-PART, WS-FRAC-PART
028600        END-UNSTRING.
028700     IF WS-WHOLE-PART IS NOT NUMERIC
028800        MOVE "Y" TO WS-NULL-TEST
028900        MOVE SPACES TO WS-ROUNDED-OUT
029000        GO TO 900-EXIT.
029100     MOVE WS-WHOLE-PART TO WS-WHOLE-NUM.
029200     IF WS-DOT-COUNT NOT = 0 AND WS-FRAC-PART(1:1) NUMERIC
029300        IF WS-FRAC-PART(1:1) NOT < "5"
029400           ADD 1 TO WS-WHOLE-NUM.
029500     MOVE WS-WHOLE-NUM TO WS-ROUNDED-OUT.
029600 900-EXIT.
029700     EXIT.
029800
029900 950-SPLIT-FRACTIONAL-METRIC.
030000*    SPLITS A RAW FRACTIONAL STRING INTO WHOLE/HUNDREDTHS PARTS
030100*    WITH NO ROUNDING -- USED FOR WEIGHT AND ACTIVITIES-DISTANCE.
030200     MOVE "N" TO WS-NULL-TEST.
030300     MOVE ZERO TO WS-WHOLE-NUM, WS-FRAC-NUM, WS-DOT-COUNT.
030400     IF WS-RAW-FIELD = SPACES
030500        MOVE "Y" TO WS-NULL-TEST
030600        GO TO 950-EXIT.
030700     MOVE SPACES TO WS-WHOLE-PART, WS-FRAC-PART.
030800     INSPECT WS-RAW-FIELD TALLYING WS-DOT-COUNT FOR ALL ".".
030900     IF WS-DOT-COUNT = 0
031000        MOVE WS-RAW-FIELD TO WS-WHOLE-PART
031100     ELSE
031200        UNSTRING WS-RAW-FIELD DELIMITED BY "."
031300           INTO WS-WHOLE-PART, WS-FRAC-PART
031400        END-UNSTRING.
031500     IF WS-WHOLE-PART IS NOT NUMERIC
031600        MOVE "Y" TO WS-NULL-TEST
031700        GO TO 950-EXIT.
031800     MOVE WS-WHOLE-PART TO WS-WHOLE-NUM.
031900     IF WS-DOT-COUNT NOT = 0
032000        IF WS-FRAC-PART(1:2) IS NUMERIC
032100           MOVE WS-FRAC-PART(1:2) TO WS-FRAC-NUM
032200        ELSE IF WS-FRAC-PART(1:1) IS NUMERIC
032300           MOVE WS-FRAC-PART(1:1) TO WS-WHOLE-NUM
032400           MOVE ZERO TO WS-FRAC-NUM
032500           MULTIPLY 10 BY WS-FRAC-NUM GIVING WS-FRAC-NUM.
032600 950-EXIT.
032700     EXIT.
