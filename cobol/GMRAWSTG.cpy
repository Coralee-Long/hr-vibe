000100******************************************************************
000200*    GMRAWSTG  --  RAW STAGING-ROW RECORD LAYOUT                   *
000300*    USED BY    :  GMDAYPST, GMWEKPST, GMYERPST, GMMTHPST,         *
000400*                  GMCURPST, GMNORM01                              *
000500*    THIS IS THE UNSCRUBBED ROW AS IT ARRIVES FROM THE WATCH       *
000600*    STAGING EXTRACT -- BEFORE GMNORM01 ROUNDS AND TRUNCATES IT    *
000700*    INTO A GM-BASE-SUMMARY-REC.  NUMERICS MAY CARRY A DECIMAL     *
000800*    POINT AND DURATIONS MAY CARRY FRACTIONAL SECONDS.             *
000900******************************************************************
001000*    THE DATE COLUMN IS CARRIED UNDER ONE GENERIC NAME BECAUSE     *
001100*    THE FOUR STAGING TABLES NAME IT DIFFERENTLY ON THE SOURCE     *
001200*    SIDE --                                                       *
001300*         DAILY STAGING    ...  COLUMN NAMED "day"                 *
001400*         WEEKLY STAGING   ...  COLUMN NAMED "first_day"           *
001500*         MONTHLY STAGING  ...  COLUMN NAMED "month_start"         *
001600*         YEARLY STAGING   ...  COLUMN NAMED "year_start"          *
001700*    EACH DRIVER PROGRAM KNOWS WHICH MEANING APPLIES TO THE RUN    *
001800*    IT IS PERFORMING.                                             *
001900******************************************************************
002000 01  GM-RAW-STAGING-ROW.
002100     05  RS-PERIOD-DATE             PIC X(10).
002200     05  RS-HR-MIN                  PIC X(8).
002300     05  RS-HR-MAX                  PIC X(8).
002400     05  RS-HR-AVG                  PIC X(8).
002500     05  RS-RHR-MIN                 PIC X(8).
002600     05  RS-RHR-MAX                 PIC X(8).
002700     05  RS-RHR-AVG                 PIC X(8).
002800     05  RS-INACT-HR-MIN            PIC X(8).
002900     05  RS-INACT-HR-MAX            PIC X(8).
003000     05  RS-INACT-HR-AVG            PIC X(8).
003100     05  RS-CALORIES-AVG            PIC X(8).
003200     05  RS-CALORIES-GOAL           PIC X(8).
003300     05  RS-CALORIES-BMR-AVG        PIC X(8).
003400     05  RS-CALORIES-CONSUMED-AVG   PIC X(8).
003500     05  RS-CALORIES-ACTIVE-AVG     PIC X(8).
003600     05  RS-ACTIVITIES-CALORIES     PIC X(8).
003700     05  RS-WEIGHT-MIN              PIC X(9).
003800     05  RS-WEIGHT-MAX              PIC X(9).
003900     05  RS-WEIGHT-AVG              PIC X(9).
004000     05  RS-HYDRATION-GOAL          PIC X(8).
004100     05  RS-HYDRATION-INTAKE        PIC X(8).
004200     05  RS-HYDRATION-AVG           PIC X(8).
004300     05  RS-SWEAT-LOSS              PIC X(8).
004400     05  RS-SWEAT-LOSS-AVG          PIC X(8).
004500     05  RS-BB-MIN                  PIC X(8).
004600     05  RS-BB-MAX                  PIC X(8).
004700     05  RS-STRESS-AVG              PIC X(8).
004800     05  RS-RR-MIN                  PIC X(8).
004900     05  RS-RR-MAX                  PIC X(8).
005000     05  RS-RR-WAKING-AVG           PIC X(8).
005100     05  RS-SPO2-MIN                PIC X(8).
005200     05  RS-SPO2-AVG                PIC X(8).
005300     05  RS-SLEEP-MIN               PIC X(15).
005400     05  RS-SLEEP-MAX               PIC X(15).
005500     05  RS-SLEEP-AVG               PIC X(15).
005600     05  RS-REM-SLEEP-MIN           PIC X(15).
005700     05  RS-REM-SLEEP-MAX           PIC X(15).
005800     05  RS-REM-SLEEP-AVG           PIC X(15).
005900     05  RS-STEPS-GOAL              PIC X(8).
006000     05  RS-STEPS                   PIC X(8).
006100     05  RS-FLOORS-GOAL             PIC X(8).
006200     05  RS-FLOORS                  PIC X(8).
006300     05  RS-ACTIVITIES              PIC X(8).
006400     05  RS-ACTIVITIES-DISTANCE     PIC X(9).
006500     05  RS-INTENSITY-TIME-GOAL     PIC X(15).
006600     05  RS-INTENSITY-TIME          PIC X(15).
006700     05  RS-MODERATE-ACT-TIME       PIC X(15).
006800     05  RS-VIGOROUS-ACT-TIME       PIC X(15).
006900     05  FILLER                     PIC X(15).
007000******************************************************************
007100*    RECORD LENGTH OF GM-RAW-STAGING-ROW IS 475 CHARACTERS        *
007200******************************************************************
