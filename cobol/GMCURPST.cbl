000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GMCURPST.
000400 AUTHOR. T G DRISCOLL.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/07/89.
000700 DATE-COMPILED. 04/07/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM REFRESHES THE CURRENT-DAY SUMMARY STORE
001300*          FROM THE NEWEST ROW OF THE DAILY WATCH-STAGING
001400*          EXTRACT (GMDAYIN) ONLY -- IT DOES NOT POST EVERY ROW
001500*          THE WAY GMDAYPST DOES.
001600*
001700*          THE ENTIRE STAGING EXTRACT IS FIRST READ INTO A
001800*          WORKING TABLE OF PERIOD-START DATES.  GMLATEST IS
001900*          CALLED TO PICK THE SUBSCRIPT OF THE MAXIMUM DATE,
002000*          THEN JUST THAT ONE ROW IS RE-READ, NORMALIZED BY
002100*          GMNORM01 AND RANGE-CHECKED BY GMVALID1, AND POSTED TO
002200*          THE CURRENT-DAY STORE -- A SINGLE-RECORD REFRESH, NOT
002300*          A REPLACE-ALL.  A MATCH ON THE KEY IS REWRITTEN; NO
002400*          MATCH IS WRITTEN AS A NEW ROW.
002420*
002440*          AN EMPTY STAGING FILE, OR ONE WITH NO DATE GMLATEST
002460*          CAN MAKE SENSE OF, IS NOT TREATED AS AN ERROR -- THE
002480*          RUN DISPLAYS A WARNING AND SKIPS THE REFRESH QUIETLY
002490*          (SEE THE 09/12/02 CHANGE BELOW).
002500*
002600*          INPUT FILE               -   GMDAYIN  (DAILY STAGING)
002700*          I-O FILE                 -   GMCURSTR (CURRENT-DAY STORE)
002800*          REPORT FILE              -   GMCTLOUT (CONTROL REPORT)
002900*          DUMP FILE                -   SYSOUT
003000*
003100*     CHANGE LOG
003200*     ----------
003300*     04/07/89  TGD  0000  ORIGINAL PROGRAM
003400*     01/11/92  JS   0097  STAGING TABLE SIZE RAISED TO 400 ROWS
003500*                          TO MATCH GMLATEST
003600*     12/29/98  MM   0182  Y2K REVIEW -- PERIOD-START DATE IS A
003700*                          4-DIGIT-YEAR ISO STRING, NO CHANGE
003800*     08/14/01  RTH  0205  CONTROL REPORT LINE ADDED
003850*     09/12/02  RTH  0212  EMPTY STAGING FILE / NO USABLE DATE NO
003860*                          LONGER ABENDS -- WARNS AND SKIPS THE
003870*                          REFRESH INSTEAD, SAME AS GMREC7PS DOES
003880*                          FOR ITS OWN EMPTY-WINDOW CASE
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000         ASSIGN TO UT-S-SYSOUT
005100         ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT GMDAYIN
005400         ASSIGN TO UT-S-GMDAYIN
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS OFCODE.
005700
005800     SELECT GMCTLOUT
005900         ASSIGN TO UT-S-GMCTLOUT
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS OFCODE.
006200
006300     SELECT GMCURSTR
006400         ASSIGN TO GMCURSTR
006500         ORGANIZATION IS INDEXED
006600         ACCESS MODE IS RANDOM
006700         RECORD KEY IS CD-KEY-DATE
006800         FILE STATUS IS CURSTR-STATUS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 130 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC.
007810     05  FILLER                      PIC X(130).
007900
008000 FD  GMDAYIN
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 475 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS GMDAYIN-REC.
008600 01  GMDAYIN-REC.
008610     05  FILLER                      PIC X(475).
008700
008800 FD  GMCTLOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 132 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS GMCTLOUT-REC.
009400 01  GMCTLOUT-REC.
009410     05  FILLER                      PIC X(132).
009500
009600 FD  GMCURSTR
009700     RECORD CONTAINS 250 CHARACTERS
009800     DATA RECORD IS CURSTR-REC.
009900 01  CURSTR-REC.
010000     05  CD-KEY-DATE                 PIC X(10).
010100     05  FILLER                      PIC X(240).
010200
010300 WORKING-STORAGE SECTION.
010400 01  FILE-STATUS-CODES.
010500     05  OFCODE                      PIC X(2).
010600         88  CODE-WRITE               VALUE SPACES.
010700     05  CURSTR-STATUS               PIC X(2).
010800         88  CURSTR-OK                VALUE "00".
010900     05  FILLER                      PIC X(06).
011000
011100 01  FLAGS-AND-SWITCHES.
011200     05  MORE-DATA-SW                PIC X(1) VALUE "Y".
011300         88  NO-MORE-DATA             VALUE "N".
011400     05  MATCH-FOUND-SW              PIC X(1) VALUE "N".
011500         88  DAY-ON-FILE              VALUE "Y".
011600     05  FILLER                      PIC X(08).
011700
011800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011900     05  RECORDS-READ                PIC 9(5) COMP.
012000     05  RECORDS-POSTED              PIC 9(5) COMP.
012100     05  RECORDS-UPDATED             PIC 9(5) COMP.
012200     05  RECORDS-REJECTED            PIC 9(5) COMP.
012300     05  WS-NDX                      PIC 9(3) COMP.
012400     05  FILLER                      PIC X(05).
012500
012600 77  WS-DATE                         PIC 9(6).
012700
012800 01  WS-DATE-TABLE.
012900     05  WS-DATE-ENTRY OCCURS 400 TIMES
013000                       INDEXED BY WS-DATE-NDX PIC X(10).
013100 01  WS-DATE-TABLE-R2 REDEFINES WS-DATE-TABLE.
013200     05  WS-DATE-TABLE-STRING        PIC X(4000).
013300 77  WS-TABLE-SIZE                   PIC 9(3) COMP VALUE ZERO.
013400
013500 01  WS-LATEST-RESULT.
013600     05  WS-FOUND-SWITCH             PIC X(1).
013700         88  WS-DATE-FOUND           VALUE "Y".
013800         88  WS-DATE-NOT-FOUND       VALUE "N".
013900     05  WS-FOUND-SUBSCR             PIC 9(3) COMP.
014000     05  WS-LATEST-DATE              PIC X(10).
014100     05  WS-LATEST-DATE-PARTS REDEFINES WS-LATEST-DATE.
014200         10  WS-LATEST-YEAR          PIC X(4).
014300         10  FILLER                  PIC X(1).
014400         10  WS-LATEST-MONTH         PIC X(2).
014500         10  FILLER                  PIC X(1).
014600         10  WS-LATEST-DAY           PIC X(2).
014700
014800 COPY GMRAWSTG.
014900 COPY GMBASESM.
015000 COPY GMCTLRPT.
015100 COPY GMABEND.
015200
015300 01  WS-VALIDATION-RESULT.
015400     05  VL-VALID-SWITCH             PIC X(1).
015500         88  VL-RECORD-VALID         VALUE "Y".
015600         88  VL-RECORD-INVALID       VALUE "N".
015700     05  VL-FAILED-FIELD             PIC X(20).
015800     05  FILLER                      PIC X(05).
015900
016000 PROCEDURE DIVISION.
016100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016200     PERFORM 999-CLEANUP THRU 999-EXIT.
016300     MOVE +0 TO RETURN-CODE.
016400     GOBACK.
016500
016600 000-HOUSEKEEPING.
016700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016800     DISPLAY "******** BEGIN JOB GMCURPST ********".
016900     ACCEPT WS-DATE FROM DATE.
017000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
017100     INITIALIZE WS-DATE-TABLE.
017200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017300     PERFORM 100-LOAD-DATE-TABLE THRU 100-EXIT.
017400     IF WS-TABLE-SIZE = ZERO
017500        DISPLAY "*** WARNING -- EMPTY DAILY STAGING FILE, NO "
017510                "CURRENT-DAY REFRESH THIS RUN ***"
017600        GO TO 000-EXIT.
017700     CALL "GMLATEST" USING WS-DATE-TABLE, WS-TABLE-SIZE,
017800                           WS-LATEST-RESULT.
017900     IF WS-DATE-NOT-FOUND
018000        DISPLAY "*** WARNING -- NO USABLE DATE IN DAILY STAGING "
018010                "FILE, NO CURRENT-DAY REFRESH THIS RUN ***"
018100        GO TO 000-EXIT.
018200     PERFORM 200-REREAD-AND-POST THRU 200-EXIT.
018300 000-EXIT.
018400     EXIT.
018500
018600 100-LOAD-DATE-TABLE.
018700     MOVE "100-LOAD-DATE-TABLE" TO PARA-NAME.
018800     PERFORM 110-READ-ONE-ROW THRU 110-EXIT.
018900     PERFORM 150-STORE-ONE-DATE THRU 150-EXIT
019000             UNTIL NO-MORE-DATA.
019100 100-EXIT.
019200     EXIT.
019300
019400 110-READ-ONE-ROW.
019500     READ GMDAYIN
019600        AT END MOVE "N" TO MORE-DATA-SW
019700        GO TO 110-EXIT
019800     END-READ.
019900     ADD 1 TO RECORDS-READ.
020000 110-EXIT.
020100     EXIT.
020200
020300 150-STORE-ONE-DATE.
020400     ADD 1 TO WS-TABLE-SIZE.
020500     MOVE GMDAYIN-REC(1:10) TO WS-DATE-ENTRY(WS-TABLE-SIZE).
020600     PERFORM 110-READ-ONE-ROW THRU 110-EXIT.
020700 150-EXIT.
020800     EXIT.
020900
021000 200-REREAD-AND-POST.
021100     MOVE "200-REREAD-AND-POST" TO PARA-NAME.
021200     CLOSE GMDAYIN.
021300     OPEN INPUT GMDAYIN.
021400     MOVE ZERO TO WS-NDX.
021500     MOVE "Y" TO MORE-DATA-SW.
021600     PERFORM 210-SCAN-FOR-MATCH THRU 210-EXIT
021700             VARYING WS-NDX FROM 1 BY 1
021800             UNTIL WS-NDX > WS-FOUND-SUBSCR.
021900     MOVE GMDAYIN-REC TO GM-RAW-STAGING-ROW.
022000     CALL "GMNORM01" USING GM-RAW-STAGING-ROW, GM-BASE-SUMMARY-REC.
022100     CALL "GMVALID1" USING GM-BASE-SUMMARY-REC, WS-VALIDATION-RESULT.
022200     IF VL-RECORD-VALID
022300        PERFORM 250-UPSERT-CURRENT-DAY THRU 250-EXIT
022400     ELSE
022500        ADD 1 TO RECORDS-REJECTED.
022600 200-EXIT.
022700     EXIT.
022800
022900 210-SCAN-FOR-MATCH.
023000     READ GMDAYIN
023100        AT END GO TO 210-EXIT
023200     END-READ.
023300 210-EXIT.
023400     EXIT.
023500
023600 250-UPSERT-CURRENT-DAY.
023700     MOVE "250-UPSERT-CURRENT-DAY" TO PARA-NAME.
023800     MOVE "N" TO MATCH-FOUND-SW.
023900     MOVE BS-PERIOD-START-DATE TO CD-KEY-DATE.
024000     READ GMCURSTR
024100        INVALID KEY
024200           GO TO 260-NO-MATCH
024300     END-READ.
024400     MOVE "Y" TO MATCH-FOUND-SW.
024500 260-NO-MATCH.
024600     IF DAY-ON-FILE
024700        MOVE GM-BASE-SUMMARY-REC TO CURSTR-REC
024800        MOVE BS-PERIOD-START-DATE TO CD-KEY-DATE
024900        REWRITE CURSTR-REC
025000           INVALID KEY
025100              MOVE "CURRENT-DAY STORE REWRITE FAILED" TO ABEND-REASON
025200              MOVE CD-KEY-DATE TO ACTUAL-VAL
025300              WRITE SYSOUT-REC FROM GM-ABEND-REC
025400              GO TO 1000-ABEND-RTN
025500        END-REWRITE
025600        ADD 1 TO RECORDS-UPDATED
025700     ELSE
025800        MOVE GM-BASE-SUMMARY-REC TO CURSTR-REC
025900        MOVE BS-PERIOD-START-DATE TO CD-KEY-DATE
026000        WRITE CURSTR-REC
026100           INVALID KEY
026200              MOVE "CURRENT-DAY STORE WRITE FAILED" TO ABEND-REASON
026300              MOVE CD-KEY-DATE TO ACTUAL-VAL
026400              WRITE SYSOUT-REC FROM GM-ABEND-REC
026500              GO TO 1000-ABEND-RTN
026600        END-WRITE
026700        ADD 1 TO RECORDS-POSTED.
026800 250-EXIT.
026900     EXIT.
027000
027100 800-OPEN-FILES.
027200     MOVE "800-OPEN-FILES" TO PARA-NAME.
027300     OPEN INPUT GMDAYIN.
027400     OPEN OUTPUT GMCTLOUT, SYSOUT.
027500     OPEN I-O GMCURSTR.
027600 800-EXIT.
027700     EXIT.
027800
027900 850-CLOSE-FILES.
028000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
028100     CLOSE GMDAYIN, GMCTLOUT, SYSOUT, GMCURSTR.
028200 850-EXIT.
028300     EXIT.
028400
028500 950-WRITE-CTLRPT.
028600     MOVE "950-WRITE-CTLRPT" TO PARA-NAME.
028700     MOVE "CURRENT-DAY" TO CR-TABLE-NAME.
028800     MOVE RECORDS-READ TO CR-RECORDS-READ.
028900     MOVE RECORDS-POSTED TO CR-RECORDS-POSTED.
029000     MOVE RECORDS-UPDATED TO CR-RECORDS-UPDATED.
029100     MOVE RECORDS-REJECTED TO CR-RECORDS-REJECTED.
029200     WRITE GMCTLOUT-REC FROM GM-CTLRPT-HDR-LINE.
029300     WRITE GMCTLOUT-REC FROM GM-CTLRPT-DETAIL-LINE.
029400     MOVE RECORDS-READ TO CT-RECORDS-READ.
029500     MOVE RECORDS-POSTED TO CT-RECORDS-POSTED.
029600     MOVE RECORDS-UPDATED TO CT-RECORDS-UPDATED.
029700     MOVE RECORDS-REJECTED TO CT-RECORDS-REJECTED.
029800     WRITE GMCTLOUT-REC FROM GM-CTLRPT-TOTAL-LINE.
029900 950-EXIT.
030000     EXIT.
030100
030200 999-CLEANUP.
030300     MOVE "999-CLEANUP" TO PARA-NAME.
030400     PERFORM 950-WRITE-CTLRPT THRU 950-EXIT.
030500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
030600     DISPLAY "** RECORDS READ **".
030700     DISPLAY RECORDS-READ.
030800     DISPLAY "** RECORDS POSTED **".
030900     DISPLAY RECORDS-POSTED.
031000     DISPLAY "** RECORDS UPDATED **".
031100     DISPLAY RECORDS-UPDATED.
031200     DISPLAY "** RECORDS REJECTED **".
031300     DISPLAY RECORDS-REJECTED.
031400     DISPLAY "******** NORMAL END OF JOB GMCURPST ********".
031500 999-EXIT.
031600     EXIT.
031700
031800 1000-ABEND-RTN.
031900     WRITE SYSOUT-REC FROM GM-ABEND-REC.
032000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
032100     DISPLAY "*** ABNORMAL END OF JOB-GMCURPST ***" UPON CONSOLE.
032200     DIVIDE ZERO-VAL INTO ONE-VAL.
