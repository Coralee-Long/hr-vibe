000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GMDSUPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/22/89.
000700 DATE-COMPILED. 03/22/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM APPLIES A BATCH OF OPERATOR-ENTERED
001300*          DAILY-SUMMARY RECORDS (GMDSIN) AGAINST THE DAILY-
001400*          SUMMARY STORE (GMDSSTR), KEYED BY CALENDAR DAY.
001500*
001600*          THIS RECORD LAYOUT IS HAND-ENTERED BY THE OPERATOR,
001700*          NOT DERIVED FROM THE WATCH STAGING EXTRACTS -- IT IS
001800*          NOT PASSED THROUGH GMNORM01/GMVALID1.  EACH INCOMING
001900*          ROW IS LOOKED UP BY DS-DAY.  A MATCH IS REWRITTEN IN
002000*          PLACE, EVERY FIELD REPLACED BY THE INCOMING ROW --
002100*          THE DAY ITSELF IS THE ONLY IDENTITY CARRIED, AND IT
002200*          DOES NOT CHANGE ON A REWRITE.  NO MATCH IS WRITTEN AS
002300*          A NEW ROW.
002400*
002500*          INPUT FILE               -   GMDSIN   (OPERATOR BATCH)
002600*          I-O FILE                 -   GMDSSTR  (DAILY-SUMMARY STORE)
002700*          REPORT FILE              -   GMCTLOUT (CONTROL REPORT)
002800*          DUMP FILE                -   SYSOUT
002900*
003000*     CHANGE LOG
003100*     ----------
003200*     03/22/89  JS   0000  ORIGINAL PROGRAM
003300*     01/11/92  TGD  0097  CONTROL REPORT LINE ADDED
003400*     12/29/98  MM   0182  Y2K REVIEW -- DS-DAY IS A 4-DIGIT-
003500*                          YEAR ISO STRING, NO CHANGE
003600*     03/03/00  MM   0190  INSERTED/UPDATED COUNTERS SPLIT OUT
003700*                          FOR THE CONTROL REPORT
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT
004900         ASSIGN TO UT-S-SYSOUT
005000         ORGANIZATION IS SEQUENTIAL.
005100
005200     SELECT GMDSIN
005300         ASSIGN TO UT-S-GMDSIN
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS OFCODE.
005600
005700     SELECT GMCTLOUT
005800         ASSIGN TO UT-S-GMCTLOUT
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS OFCODE.
006100
006200     SELECT GMDSSTR
006300         ASSIGN TO GMDSSTR
006400         ORGANIZATION IS INDEXED
006500         ACCESS MODE IS RANDOM
006600         RECORD KEY IS DD-KEY-DAY
006700         FILE STATUS IS DSSTR-STATUS.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  SYSOUT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 130 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SYSOUT-REC.
007700 01  SYSOUT-REC.
007710     05  FILLER                      PIC X(130).
007800
007900 FD  GMDSIN
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 185 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS GMDSIN-REC.
008500 01  GMDSIN-REC.
008510     05  FILLER                      PIC X(185).
008550 01  GMDSIN-REC-R2 REDEFINES GMDSIN-REC.
008560     05  GMDSIN-REC-STRING           PIC X(185).
008600
008700 FD  GMCTLOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 132 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS GMCTLOUT-REC.
009300 01  GMCTLOUT-REC.
009310     05  FILLER                      PIC X(132).
009400
009500 FD  GMDSSTR
009600     RECORD CONTAINS 185 CHARACTERS
009700     DATA RECORD IS DSSTR-REC.
009800 01  DSSTR-REC.
009900     05  DD-KEY-DAY                  PIC X(10).
010000     05  FILLER                      PIC X(175).
010050 01  DSSTR-REC-R2 REDEFINES DSSTR-REC.
010060     05  DSSTR-REC-STRING            PIC X(185).
010100
010200 WORKING-STORAGE SECTION.
010300 01  FILE-STATUS-CODES.
010400     05  OFCODE                      PIC X(2).
010500         88  CODE-WRITE               VALUE SPACES.
010600     05  DSSTR-STATUS                PIC X(2).
010700         88  DSSTR-OK                 VALUE "00".
010800     05  FILLER                      PIC X(06).
010900
011000 01  FLAGS-AND-SWITCHES.
011100     05  MORE-DATA-SW                PIC X(1) VALUE "Y".
011200         88  NO-MORE-DATA             VALUE "N".
011300     05  MATCH-FOUND-SW              PIC X(1) VALUE "N".
011400         88  DAY-ON-FILE              VALUE "Y".
011500     05  FILLER                      PIC X(08).
011600
011700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011800     05  RECORDS-READ                PIC 9(5) COMP.
011900     05  RECORDS-POSTED              PIC 9(5) COMP.
012000     05  RECORDS-UPDATED             PIC 9(5) COMP.
012100     05  RECORDS-REJECTED            PIC 9(5) COMP.
012200     05  FILLER                      PIC X(05).
012300
012400 77  WS-DATE                         PIC 9(6).
012500
012600 COPY GMDALYSM.
012700 01  WS-DALYSM-REDEF REDEFINES GM-DAILY-SUMMARY-REC.
012800     05  WR-DAY                      PIC X(10).
012900     05  FILLER                      PIC X(175).
013000
013100 COPY GMCTLRPT.
013200 COPY GMABEND.
013300
013400 PROCEDURE DIVISION.
013500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013600     PERFORM 100-MAINLINE THRU 100-EXIT
013700             UNTIL NO-MORE-DATA.
013800     PERFORM 999-CLEANUP THRU 999-EXIT.
013900     MOVE +0 TO RETURN-CODE.
014000     GOBACK.
014100
014200 000-HOUSEKEEPING.
014300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014400     DISPLAY "******** BEGIN JOB GMDSUPDT ********".
014500     ACCEPT WS-DATE FROM DATE.
014600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
014700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
014800     PERFORM 900-READ-GMDSIN THRU 900-EXIT.
014900     IF NO-MORE-DATA
015000        MOVE "EMPTY OPERATOR BATCH FILE" TO ABEND-REASON
015100        GO TO 1000-ABEND-RTN.
015200 000-EXIT.
015300     EXIT.
015400
015500 100-MAINLINE.
015600     MOVE "100-MAINLINE" TO PARA-NAME.
015700     MOVE GMDSIN-REC TO GM-DAILY-SUMMARY-REC.
015800     IF DS-DAY = SPACES
015900        ADD 1 TO RECORDS-REJECTED
016000     ELSE
016100        PERFORM 200-UPSERT-ONE-DAY THRU 200-EXIT.
016300     PERFORM 900-READ-GMDSIN THRU 900-EXIT.
016400 100-EXIT.
016500     EXIT.
016600
016700 200-UPSERT-ONE-DAY.
016800     MOVE "200-UPSERT-ONE-DAY" TO PARA-NAME.
016900     MOVE "N" TO MATCH-FOUND-SW.
017000     MOVE DS-DAY TO DD-KEY-DAY.
017100     READ GMDSSTR
017200        INVALID KEY
017300           GO TO 210-NO-MATCH
017400     END-READ.
017500     MOVE "Y" TO MATCH-FOUND-SW.
017600 210-NO-MATCH.
017700     IF DAY-ON-FILE
017800        MOVE GM-DAILY-SUMMARY-REC TO DSSTR-REC
017900        MOVE DS-DAY TO DD-KEY-DAY
018000        REWRITE DSSTR-REC
018100           INVALID KEY
018200              MOVE "DAILY-SUMMARY STORE REWRITE FAILED"
018300                   TO ABEND-REASON
018400              MOVE DD-KEY-DAY TO ACTUAL-VAL
018500              WRITE SYSOUT-REC FROM GM-ABEND-REC
018600              GO TO 1000-ABEND-RTN
018700        END-REWRITE
018800        ADD 1 TO RECORDS-UPDATED
018900     ELSE
019000        MOVE GM-DAILY-SUMMARY-REC TO DSSTR-REC
019100        MOVE DS-DAY TO DD-KEY-DAY
019200        WRITE DSSTR-REC
019300           INVALID KEY
019400              MOVE "DAILY-SUMMARY STORE WRITE FAILED"
019500                   TO ABEND-REASON
019600              MOVE DD-KEY-DAY TO ACTUAL-VAL
019700              WRITE SYSOUT-REC FROM GM-ABEND-REC
019800              GO TO 1000-ABEND-RTN
019900        END-WRITE
020000        ADD 1 TO RECORDS-POSTED.
020100 200-EXIT.
020200     EXIT.
020300
020400 800-OPEN-FILES.
020500     MOVE "800-OPEN-FILES" TO PARA-NAME.
020600     OPEN INPUT GMDSIN.
020700     OPEN OUTPUT GMCTLOUT, SYSOUT.
020800     OPEN I-O GMDSSTR.
020900 800-EXIT.
021000     EXIT.
021100
021200 850-CLOSE-FILES.
021300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
021400     CLOSE GMDSIN, GMCTLOUT, SYSOUT, GMDSSTR.
021500 850-EXIT.
021600     EXIT.
021700
021800 900-READ-GMDSIN.
021900     READ GMDSIN
022000        AT END MOVE "N" TO MORE-DATA-SW
022100        GO TO 900-EXIT
022200     END-READ.
022300     ADD 1 TO RECORDS-READ.
022400 900-EXIT.
022500     EXIT.
022600
022700 950-WRITE-CTLRPT.
022800     MOVE "950-WRITE-CTLRPT" TO PARA-NAME.
022900     MOVE "DAILY-SUMMARY" TO CR-TABLE-NAME.
023000     MOVE RECORDS-READ TO CR-RECORDS-READ.
023100     MOVE RECORDS-POSTED TO CR-RECORDS-POSTED.
023200     MOVE RECORDS-UPDATED TO CR-RECORDS-UPDATED.
023300     MOVE RECORDS-REJECTED TO CR-RECORDS-REJECTED.
023400     WRITE GMCTLOUT-REC FROM GM-CTLRPT-HDR-LINE.
023500     WRITE GMCTLOUT-REC FROM GM-CTLRPT-DETAIL-LINE.
023600     MOVE RECORDS-READ TO CT-RECORDS-READ.
023700     MOVE RECORDS-POSTED TO CT-RECORDS-POSTED.
023800     MOVE RECORDS-UPDATED TO CT-RECORDS-UPDATED.
023900     MOVE RECORDS-REJECTED TO CT-RECORDS-REJECTED.
024000     WRITE GMCTLOUT-REC FROM GM-CTLRPT-TOTAL-LINE.
024100 950-EXIT.
024200     EXIT.
024300
024400 999-CLEANUP.
024500     MOVE "999-CLEANUP" TO PARA-NAME.
024600     PERFORM 950-WRITE-CTLRPT THRU 950-EXIT.
024700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
024800     DISPLAY "** RECORDS READ **".
024900     DISPLAY RECORDS-READ.
025000     DISPLAY "** RECORDS POSTED **".
025100     DISPLAY RECORDS-POSTED.
025200     DISPLAY "** RECORDS UPDATED **".
025300     DISPLAY RECORDS-UPDATED.
025400     DISPLAY "** RECORDS REJECTED **".
025500     DISPLAY RECORDS-REJECTED.
025600     DISPLAY "******** NORMAL END OF JOB GMDSUPDT ********".
025700 999-EXIT.
025800     EXIT.
025900
026000 1000-ABEND-RTN.
026100     WRITE SYSOUT-REC FROM GM-ABEND-REC.
026200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
026300     DISPLAY "*** ABNORMAL END OF JOB-GMDSUPDT ***" UPON CONSOLE.
026400     DIVIDE ZERO-VAL INTO ONE-VAL.
