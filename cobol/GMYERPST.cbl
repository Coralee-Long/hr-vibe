000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GMYERPST.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/16/89.
000700 DATE-COMPILED. 03/16/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM POSTS THE YEARLY WATCH-STAGING EXTRACT
001300*          (GMYERIN) TO THE YEARLY SUMMARY STORE.
001400*
001500*          SAME SHAPE AS GMWEKPST -- EVERY ROW IS READ,
001600*          NORMALIZED BY GMNORM01 AND RANGE-CHECKED BY GMVALID1.
001700*          A RECORD FAILING ANY CHECK IS COUNTED AS REJECTED AND
001750*          ABENDS THE RUN COLD -- SEE THE 09/12/02 CHANGE BELOW.
001800*          THE YEARLY STORE IS A PLAIN SEQUENTIAL
001900*          FILE, OPENED OUTPUT AND WRITTEN FRESH EACH RUN.
002000*
002100*          INPUT FILE               -   GMYERIN  (YEARLY STAGING)
002200*          OUTPUT FILE              -   GMYERSTR (YEARLY STORE)
002300*          REPORT FILE              -   GMCTLOUT (CONTROL REPORT)
002400*          DUMP FILE                -   SYSOUT
002500*
002600*     CHANGE LOG
002700*     ----------
002800*     03/16/89  JS   0000  ORIGINAL PROGRAM
002900*     01/11/92  TGD  0097  CONTROL REPORT LINE ADDED FOR YEARLY
003000*     12/29/98  MM   0182  Y2K REVIEW -- RS-PERIOD-DATE IS A
003100*                          4-DIGIT-YEAR ISO STRING, NO CHANGE
003200*     03/03/00  MM   0190  REJECTED-RECORD COUNT ADDED TO REPORT
003250*     09/12/02  RTH  0212  A FAILED RANGE/FORMAT CHECK NOW ABENDS
003260*                          THE RUN INSTEAD OF SKIPPING THE ROW --
003270*                          TABLE OWNER WANTS A BAD ROW LOOKED AT
003280*                          BEFORE ANY MORE OF THE TABLE IS POSTED
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT SYSOUT
004400         ASSIGN TO UT-S-SYSOUT
004500         ORGANIZATION IS SEQUENTIAL.
004600
004700     SELECT GMYERIN
004800         ASSIGN TO UT-S-GMYERIN
004900         ACCESS MODE IS SEQUENTIAL
005000         FILE STATUS IS OFCODE.
005100
005200     SELECT GMCTLOUT
005300         ASSIGN TO UT-S-GMCTLOUT
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS OFCODE.
005600
005700     SELECT GMYERSTR
005800         ASSIGN TO UT-S-GMYERSTR
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS OFCODE.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  SYSOUT
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 130 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS SYSOUT-REC.
007000 01  SYSOUT-REC.
007010     05  FILLER                      PIC X(130).
007100
007200 FD  GMYERIN
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 475 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS GMYERIN-REC.
007800 01  GMYERIN-REC.
007810     05  FILLER                      PIC X(475).
007900
008000 FD  GMCTLOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 132 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS GMCTLOUT-REC.
008600 01  GMCTLOUT-REC.
008610     05  FILLER                      PIC X(132).
008700
008800 FD  GMYERSTR
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 250 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS GMYERSTR-REC.
009400 01  GMYERSTR-REC.
009500     05  FILLER                      PIC X(250).
009600
009700 WORKING-STORAGE SECTION.
009800 01  FILE-STATUS-CODES.
009900     05  OFCODE                      PIC X(2).
010000         88  CODE-WRITE               VALUE SPACES.
010100     05  FILLER                      PIC X(08).
010200
010300 01  FLAGS-AND-SWITCHES.
010400     05  MORE-DATA-SW                PIC X(1) VALUE "Y".
010500         88  NO-MORE-DATA             VALUE "N".
010600     05  FILLER                      PIC X(09).
010700
010800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
010900     05  RECORDS-READ                PIC 9(5) COMP.
011000     05  RECORDS-POSTED              PIC 9(5) COMP.
011100     05  RECORDS-REJECTED            PIC 9(5) COMP.
011200     05  FILLER                      PIC X(05).
011300
011400 77  WS-DATE                         PIC 9(6).
011500
011600 COPY GMRAWSTG.
011700 COPY GMBASESM.
011800 COPY GMCTLRPT.
011900 COPY GMABEND.
012000
012100 01  WS-VALIDATION-RESULT.
012200     05  VL-VALID-SWITCH             PIC X(1).
012300         88  VL-RECORD-VALID         VALUE "Y".
012400         88  VL-RECORD-INVALID       VALUE "N".
012500     05  VL-FAILED-FIELD             PIC X(20).
012600     05  FILLER                      PIC X(05).
012700
012800 PROCEDURE DIVISION.
012900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013000     PERFORM 100-MAINLINE THRU 100-EXIT
013100             UNTIL NO-MORE-DATA.
013200     PERFORM 999-CLEANUP THRU 999-EXIT.
013300     MOVE +0 TO RETURN-CODE.
013400     GOBACK.
013500
013600 000-HOUSEKEEPING.
013700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013800     DISPLAY "******** BEGIN JOB GMYERPST ********".
013900     ACCEPT WS-DATE FROM DATE.
014000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
014100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
014200     PERFORM 900-READ-GMYERIN THRU 900-EXIT.
014300     IF NO-MORE-DATA
014400        MOVE "EMPTY YEARLY STAGING FILE" TO ABEND-REASON
014500        GO TO 1000-ABEND-RTN.
014600 000-EXIT.
014700     EXIT.
014800
014900 100-MAINLINE.
015000     MOVE "100-MAINLINE" TO PARA-NAME.
015100     MOVE GMYERIN-REC TO GM-RAW-STAGING-ROW.
015200     CALL "GMNORM01" USING GM-RAW-STAGING-ROW, GM-BASE-SUMMARY-REC.
015300     CALL "GMVALID1" USING GM-BASE-SUMMARY-REC, WS-VALIDATION-RESULT.
015400     IF VL-RECORD-VALID
015500        WRITE GMYERSTR-REC FROM GM-BASE-SUMMARY-REC
015600        ADD 1 TO RECORDS-POSTED
015700     ELSE
015800        ADD 1 TO RECORDS-REJECTED
015810        MOVE "YEARLY RECORD FAILED VALIDATION" TO ABEND-REASON
015820        MOVE VL-FAILED-FIELD TO ACTUAL-VAL
015830        GO TO 1000-ABEND-RTN.
015900     PERFORM 900-READ-GMYERIN THRU 900-EXIT.
016000 100-EXIT.
016100     EXIT.
016200
016300 800-OPEN-FILES.
016400     MOVE "800-OPEN-FILES" TO PARA-NAME.
016500     OPEN INPUT GMYERIN.
016600     OPEN OUTPUT GMCTLOUT, SYSOUT, GMYERSTR.
016700 800-EXIT.
016800     EXIT.
016900
017000 850-CLOSE-FILES.
017100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
017200     CLOSE GMYERIN, GMCTLOUT, SYSOUT, GMYERSTR.
017300 850-EXIT.
017400     EXIT.
017500
017600 900-READ-GMYERIN.
017700     READ GMYERIN
017800        AT END MOVE "N" TO MORE-DATA-SW
017900        GO TO 900-EXIT
018000     END-READ.
018100     ADD 1 TO RECORDS-READ.
018200 900-EXIT.
018300     EXIT.
018400
018500 950-WRITE-CTLRPT.
018600     MOVE "950-WRITE-CTLRPT" TO PARA-NAME.
018700     MOVE "YEARLY" TO CR-TABLE-NAME.
018800     MOVE RECORDS-READ TO CR-RECORDS-READ.
018900     MOVE RECORDS-POSTED TO CR-RECORDS-POSTED.
019000     MOVE ZERO TO CR-RECORDS-UPDATED.
019100     MOVE RECORDS-REJECTED TO CR-RECORDS-REJECTED.
019200     WRITE GMCTLOUT-REC FROM GM-CTLRPT-HDR-LINE.
019300     WRITE GMCTLOUT-REC FROM GM-CTLRPT-DETAIL-LINE.
019400     MOVE RECORDS-READ TO CT-RECORDS-READ.
019500     MOVE RECORDS-POSTED TO CT-RECORDS-POSTED.
019600     MOVE ZERO TO CT-RECORDS-UPDATED.
019700     MOVE RECORDS-REJECTED TO CT-RECORDS-REJECTED.
019800     WRITE GMCTLOUT-REC FROM GM-CTLRPT-TOTAL-LINE.
019900 950-EXIT.
020000     EXIT.
020100
020200 999-CLEANUP.
020300     MOVE "999-CLEANUP" TO PARA-NAME.
020400     PERFORM 950-WRITE-CTLRPT THRU 950-EXIT.
020500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
020600     DISPLAY "** RECORDS READ **".
020700     DISPLAY RECORDS-READ.
020800     DISPLAY "** RECORDS POSTED **".
020900     DISPLAY RECORDS-POSTED.
021000     DISPLAY "** RECORDS REJECTED **".
021100     DISPLAY RECORDS-REJECTED.
021200     DISPLAY "******** NORMAL END OF JOB GMYERPST ********".
021300 999-EXIT.
021400     EXIT.
021500
021600 1000-ABEND-RTN.
021700     WRITE SYSOUT-REC FROM GM-ABEND-REC.
021800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
021900     DISPLAY "*** ABNORMAL END OF JOB-GMYERPST ***" UPON CONSOLE.
022000     DIVIDE ZERO-VAL INTO ONE-VAL.
