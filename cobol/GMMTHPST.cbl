000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GMMTHPST.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/20/89.
000700 DATE-COMPILED. 03/20/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MERGES THE MONTHLY WATCH-STAGING EXTRACT
001300*          (GMMTHIN) INTO THE MONTHLY SUMMARY STORE (GMMTHSTR),
001400*          KEYED BY THE CALENDAR MONTH'S FIRST-OF-MONTH DATE.
001500*
001600*          UNLIKE GMDAYPST/GMWEKPST/GMYERPST THIS IS NOT A
001700*          REPLACE-ALL POSTING -- THE MONTHLY STORE IS OPENED
001800*          I-O AND KEPT ACROSS RUNS.  EACH INCOMING ROW IS
001900*          NORMALIZED AND RANGE-CHECKED, THEN THE STORE IS READ
002000*          BY KEY.  A MATCH ON THE FIRST-OF-MONTH DATE IS
002100*          REWRITTEN IN PLACE -- THE EXISTING ROW'S IDENTITY AND
002200*          FIRST-OF-MONTH DATE ARE KEPT, ONLY THE METRICS CHANGE.
002300*          NO MATCH IS WRITTEN AS A NEW ROW.
002400*
002500*          INPUT FILE               -   GMMTHIN  (MONTHLY STAGING)
002600*          I-O FILE                 -   GMMTHSTR (MONTHLY STORE)
002700*          REPORT FILE              -   GMCTLOUT (CONTROL REPORT)
002800*          DUMP FILE                -   SYSOUT
002900*
003000*     CHANGE LOG
003100*     ----------
003200*     03/20/89  JS   0000  ORIGINAL PROGRAM
003300*     01/11/92  TGD  0097  CONTROL REPORT LINE ADDED FOR MONTHLY
003400*     12/29/98  MM   0182  Y2K REVIEW -- MD-KEY-DATE IS A
003500*                          4-DIGIT-YEAR ISO STRING, NO CHANGE
003600*     03/03/00  MM   0190  REJECTED-RECORD COUNT ADDED TO REPORT
003700*     08/14/01  RTH  0205  SEPARATE POSTED/UPDATED COUNTERS ADDED
003800*                          SO A REWRITE IS NOT SHOWN AS A NEW ROW
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000         ASSIGN TO UT-S-SYSOUT
005100         ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT GMMTHIN
005400         ASSIGN TO UT-S-GMMTHIN
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS OFCODE.
005700
005800     SELECT GMCTLOUT
005900         ASSIGN TO UT-S-GMCTLOUT
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS OFCODE.
006200
006300     SELECT GMMTHSTR
006400         ASSIGN TO GMMTHSTR
006500         ORGANIZATION IS INDEXED
006600         ACCESS MODE IS RANDOM
006700         RECORD KEY IS MD-KEY-DATE
006800         FILE STATUS IS MTHSTR-STATUS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 130 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC.
007810     05  FILLER                      PIC X(130).
007900
008000 FD  GMMTHIN
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 475 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS GMMTHIN-REC.
008600 01  GMMTHIN-REC.
008610     05  FILLER                      PIC X(475).
008700
008800 FD  GMCTLOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 132 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS GMCTLOUT-REC.
009400 01  GMCTLOUT-REC.
009410     05  FILLER                      PIC X(132).
009500
009600 FD  GMMTHSTR
009700     RECORD CONTAINS 250 CHARACTERS
009800     DATA RECORD IS MTHSTR-REC.
009900 01  MTHSTR-REC.
010000     05  MD-KEY-DATE                 PIC X(10).
010100     05  FILLER                      PIC X(240).
010200
010300 WORKING-STORAGE SECTION.
010400 01  FILE-STATUS-CODES.
010500     05  OFCODE                      PIC X(2).
010600         88  CODE-WRITE               VALUE SPACES.
010700     05  MTHSTR-STATUS               PIC X(2).
010800         88  MTHSTR-OK                VALUE "00".
010900         88  MTHSTR-NOTFND            VALUE "23".
011000     05  FILLER                      PIC X(04).
011100
011200 01  FLAGS-AND-SWITCHES.
011300     05  MORE-DATA-SW                PIC X(1) VALUE "Y".
011400         88  NO-MORE-DATA             VALUE "N".
011500     05  MATCH-FOUND-SW              PIC X(1) VALUE "N".
011600         88  MONTH-ON-FILE            VALUE "Y".
011700     05  FILLER                      PIC X(08).
011800
011900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012000     05  RECORDS-READ                PIC 9(5) COMP.
012100     05  RECORDS-POSTED              PIC 9(5) COMP.
012200     05  RECORDS-UPDATED             PIC 9(5) COMP.
012300     05  RECORDS-REJECTED            PIC 9(5) COMP.
012400     05  FILLER                      PIC X(05).
012500
012600 77  WS-DATE                         PIC 9(6).
012700
012800 COPY GMRAWSTG.
012900 COPY GMBASESM.
013000 COPY GMCTLRPT.
013100 COPY GMABEND.
013200
013300 01  WS-VALIDATION-RESULT.
013400     05  VL-VALID-SWITCH             PIC X(1).
013500         88  VL-RECORD-VALID         VALUE "Y".
013600         88  VL-RECORD-INVALID       VALUE "N".
013700     05  VL-FAILED-FIELD             PIC X(20).
013800     05  FILLER                      PIC X(05).
013900
014000 PROCEDURE DIVISION.
014100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014200     PERFORM 100-MAINLINE THRU 100-EXIT
014300             UNTIL NO-MORE-DATA.
014400     PERFORM 999-CLEANUP THRU 999-EXIT.
014500     MOVE +0 TO RETURN-CODE.
014600     GOBACK.
014700
014800 000-HOUSEKEEPING.
014900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015000     DISPLAY "******** BEGIN JOB GMMTHPST ********".
015100     ACCEPT WS-DATE FROM DATE.
015200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
015300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
015400     PERFORM 900-READ-GMMTHIN THRU 900-EXIT.
015500     IF NO-MORE-DATA
015600        MOVE "EMPTY MONTHLY STAGING FILE" TO ABEND-REASON
015700        GO TO 1000-ABEND-RTN.
015800 000-EXIT.
015900     EXIT.
016000
016100 100-MAINLINE.
016200     MOVE "100-MAINLINE" TO PARA-NAME.
016300     MOVE GMMTHIN-REC TO GM-RAW-STAGING-ROW.
016400     CALL "GMNORM01" USING GM-RAW-STAGING-ROW, GM-BASE-SUMMARY-REC.
016500     CALL "GMVALID1" USING GM-BASE-SUMMARY-REC, WS-VALIDATION-RESULT.
016600     IF VL-RECORD-VALID
016700        PERFORM 200-MERGE-MONTH THRU 200-EXIT
016800     ELSE
016900        ADD 1 TO RECORDS-REJECTED.
017000     PERFORM 900-READ-GMMTHIN THRU 900-EXIT.
017100 100-EXIT.
017200     EXIT.
017300
017400 200-MERGE-MONTH.
017500     MOVE "200-MERGE-MONTH" TO PARA-NAME.
017600     MOVE "N" TO MATCH-FOUND-SW.
017700     MOVE BS-PERIOD-START-DATE TO MD-KEY-DATE.
017800     READ GMMTHSTR
017900        INVALID KEY
018000           GO TO 210-NO-MATCH
018100     END-READ.
018200     MOVE "Y" TO MATCH-FOUND-SW.
018300 210-NO-MATCH.
018400     IF MONTH-ON-FILE
018450        MOVE GM-BASE-SUMMARY-REC TO MTHSTR-REC
018460        MOVE BS-PERIOD-START-DATE TO MD-KEY-DATE
018600        REWRITE MTHSTR-REC
018700           INVALID KEY
018800              MOVE "MONTHLY STORE REWRITE FAILED" TO ABEND-REASON
018900              MOVE MD-KEY-DATE TO ACTUAL-VAL
019000              WRITE SYSOUT-REC FROM GM-ABEND-REC
019100              GO TO 1000-ABEND-RTN
019200        END-REWRITE
019300        ADD 1 TO RECORDS-UPDATED
019400     ELSE
019500        MOVE GM-BASE-SUMMARY-REC TO MTHSTR-REC
019600        MOVE BS-PERIOD-START-DATE TO MD-KEY-DATE
019700        WRITE MTHSTR-REC
019800           INVALID KEY
019900              MOVE "MONTHLY STORE WRITE FAILED" TO ABEND-REASON
020000              MOVE MD-KEY-DATE TO ACTUAL-VAL
020100              WRITE SYSOUT-REC FROM GM-ABEND-REC
020200              GO TO 1000-ABEND-RTN
020300        END-WRITE
020400        ADD 1 TO RECORDS-POSTED.
020500 200-EXIT.
020600     EXIT.
020700
020800 800-OPEN-FILES.
020900     MOVE "800-OPEN-FILES" TO PARA-NAME.
021000     OPEN INPUT GMMTHIN.
021100     OPEN OUTPUT GMCTLOUT, SYSOUT.
021200     OPEN I-O GMMTHSTR.
021300 800-EXIT.
021400     EXIT.
021500
021600 850-CLOSE-FILES.
021700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
021800     CLOSE GMMTHIN, GMCTLOUT, SYSOUT, GMMTHSTR.
021900 850-EXIT.
022000     EXIT.
022100
022200 900-READ-GMMTHIN.
022300     READ GMMTHIN
022400        AT END MOVE "N" TO MORE-DATA-SW
022500        GO TO 900-EXIT
022600     END-READ.
022700     ADD 1 TO RECORDS-READ.
022800 900-EXIT.
022900     EXIT.
023000
023100 950-WRITE-CTLRPT.
023200     MOVE "950-WRITE-CTLRPT" TO PARA-NAME.
023300     MOVE "MONTHLY" TO CR-TABLE-NAME.
023400     MOVE RECORDS-READ TO CR-RECORDS-READ.
023500     MOVE RECORDS-POSTED TO CR-RECORDS-POSTED.
023600     MOVE RECORDS-UPDATED TO CR-RECORDS-UPDATED.
023700     MOVE RECORDS-REJECTED TO CR-RECORDS-REJECTED.
023800     WRITE GMCTLOUT-REC FROM GM-CTLRPT-HDR-LINE.
023900     WRITE GMCTLOUT-REC FROM GM-CTLRPT-DETAIL-LINE.
024000     MOVE RECORDS-READ TO CT-RECORDS-READ.
024100     MOVE RECORDS-POSTED TO CT-RECORDS-POSTED.
024200     MOVE RECORDS-UPDATED TO CT-RECORDS-UPDATED.
024300     MOVE RECORDS-REJECTED TO CT-RECORDS-REJECTED.
024400     WRITE GMCTLOUT-REC FROM GM-CTLRPT-TOTAL-LINE.
024500 950-EXIT.
024600     EXIT.
024700
024800 999-CLEANUP.
024900     MOVE "999-CLEANUP" TO PARA-NAME.
025000     PERFORM 950-WRITE-CTLRPT THRU 950-EXIT.
025100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
025200     DISPLAY "** RECORDS READ **".
025300     DISPLAY RECORDS-READ.
025400     DISPLAY "** RECORDS POSTED **".
025500     DISPLAY RECORDS-POSTED.
025600     DISPLAY "** RECORDS UPDATED **".
025700     DISPLAY RECORDS-UPDATED.
025800     DISPLAY "** RECORDS REJECTED **".
025900     DISPLAY RECORDS-REJECTED.
026000     DISPLAY "******** NORMAL END OF JOB GMMTHPST ********".
026100 999-EXIT.
026200     EXIT.
026300
026400 1000-ABEND-RTN.
026500     WRITE SYSOUT-REC FROM GM-ABEND-REC.
026600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
026700     DISPLAY "*** ABNORMAL END OF JOB-GMMTHPST ***" UPON CONSOLE.
026800     DIVIDE ZERO-VAL INTO ONE-VAL.
